000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. CPNSCN01.
000120 AUTHOR. R HARMON.
000130 INSTALLATION. DELIVERY SYSTEMS GROUP.
000140 DATE-WRITTEN. 09-25-1990.
000150 DATE-COMPILED.
000160 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*--------------------------------------------
000180* Scan the coupon master and classify every
000190* coupon INACTIVE, EXPIRED, EXPIRING or VALID
000200* against the run timestamp.  One line per
000210* coupon, class counts at the end.  Run ahead
000220* of ORDPOST01 so marketing can see what is
000230* about to lapse.
000240*--------------------------------------------
000250*--------------------------------------------
000260* CHANGE LOG
000270* 09-25-90 RH  ORIG   INITIAL WRITE-UP, TICKET DS-055.                ORIG
000280* 03-14-91 RH  DS-062 EXPIRING-SOON WARNING WINDOW                   DS062
000290*                     ADDED (24 HOURS AHEAD OF EXPIRY).
000300* 08-02-93 JT  DS-076 CLASS COUNTS PRINTED AT CLOSE.                 DS076
000310* 05-27-96 RH  DS-110 SHARED THE ACCEPT/CLASSIFY LOGIC               DS110
000320*                     WITH ORDPOST01 VIA PLCPVAL01
000330*                     INSTEAD OF KEEPING A LOCAL COPY.
000340* 12-01-98 JT  Y2K    EXPIRY FIELD WIDENED FOR 4-DIGIT                 Y2K
000350*                     CENTURY, RE-TESTED CLEAN.
000360* 06-30-99 RH  Y2K    FINAL Y2K SIGN-OFF, NO FURTHER                   Y2K
000370*                     FINDINGS ON THIS PROGRAM.
000380*--------------------------------------------
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430 
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460 
000470     COPY "slcpn01.cbl".
000480 
000490     COPY "slrun01.cbl".
000500 
000510 DATA DIVISION.
000520 FILE SECTION.
000530 
000540     COPY "fdcpn01.cbl".
000550 
000560     COPY "fdrun01.cbl".
000570 
000580 WORKING-STORAGE SECTION.
000590 
000600 01  WS-FILE-STATUS-FIELDS.
000610     05  CPN-FILE-STATUS             PIC X(2).
000620     05  RUN-FILE-STATUS             PIC X(2).
000630     05  FILLER                      PIC X(2).
000640 
000650 77  CPN-FILE-AT-END                 PIC X VALUE "N".
000660 
000670 77  WS-CPN-READ-COUNT               PIC 9(5) COMP.
000680 77  WS-CPN-INACTIVE-COUNT           PIC 9(5) COMP.
000690 77  WS-CPN-EXPIRED-COUNT            PIC 9(5) COMP.
000700 77  WS-CPN-EXPIRING-COUNT           PIC 9(5) COMP.
000710 77  WS-CPN-VALID-COUNT              PIC 9(5) COMP.
000720 
000730 01  WS-SCAN-LINE.
000740     05  WS-SCL-CODE                 PIC X(12).
000750     05  FILLER                      PIC X(2) VALUE SPACE.
000760     05  WS-SCL-DISC-PCT             PIC ZZ9.
000770     05  FILLER                      PIC X(1) VALUE "%".
000780     05  FILLER                      PIC X(3) VALUE SPACE.
000790     05  WS-SCL-CLASS                PIC X(8).
000800 
000810     COPY "wsclk01.cbl".
000820 
000830 PROCEDURE DIVISION.
000840 PROGRAM-BEGIN.
000850     PERFORM OPENING-PROCEDURE.
000860     PERFORM MAIN-PROCESS.
000870     PERFORM CLOSING-PROCEDURE.
000880 
000890 PROGRAM-EXIT.
000900     EXIT PROGRAM.
000910 
000920 PROGRAM-DONE.
000930     STOP RUN.
000940 
000950 OPENING-PROCEDURE.
000960     OPEN INPUT RUN-CONTROL-FILE.
000970     READ RUN-CONTROL-FILE RECORD
000980         AT END
000990         MOVE ZEROES TO RUNC-TIMESTAMP.
001000     MOVE RUNC-TIMESTAMP TO WS-RUN-TIMESTAMP.
001010     CLOSE RUN-CONTROL-FILE.
001020     MOVE WS-RUN-TIMESTAMP TO WS-EXPIRING-THRESHOLD.
001030     PERFORM ADD-ONE-DAY-TO-RUN-TIMESTAMP.
001040 
001050     OPEN INPUT COUPON-FILE.
001060 
001070     MOVE ZEROES TO WS-CPN-READ-COUNT
001080                    WS-CPN-INACTIVE-COUNT
001090                    WS-CPN-EXPIRED-COUNT
001100                    WS-CPN-EXPIRING-COUNT
001110                    WS-CPN-VALID-COUNT.
001120 
001130 CLOSING-PROCEDURE.
001140     CLOSE COUPON-FILE.
001150     DISPLAY "CPNSCN01 - COUPONS SCANNED........: "
001160             WS-CPN-READ-COUNT.
001170     DISPLAY "CPNSCN01 - INACTIVE................: "
001180             WS-CPN-INACTIVE-COUNT.
001190     DISPLAY "CPNSCN01 - EXPIRED..................: "
001200             WS-CPN-EXPIRED-COUNT.
001210     DISPLAY "CPNSCN01 - EXPIRING SOON............: "
001220             WS-CPN-EXPIRING-COUNT.
001230     DISPLAY "CPNSCN01 - VALID....................: "
001240             WS-CPN-VALID-COUNT.
001250 
001260 MAIN-PROCESS.
001270     MOVE "N" TO CPN-FILE-AT-END.
001280     PERFORM READ-NEXT-COUPON-RECORD.
001290     PERFORM SCAN-ONE-COUPON
001300         UNTIL CPN-FILE-AT-END = "Y".
001310 
001320 READ-NEXT-COUPON-RECORD.
001330     READ COUPON-FILE RECORD
001340         AT END MOVE "Y" TO CPN-FILE-AT-END.
001350 
001360 SCAN-ONE-COUPON.
001370     ADD 1 TO WS-CPN-READ-COUNT.
001380     MOVE CPN-ACTIVE TO WS-CPNVAL-ACTIVE.
001390     MOVE CPN-EXPIRES TO WS-CPNVAL-EXPIRES.
001400     PERFORM COUPON-CLASSIFY.
001410     PERFORM TALLY-THE-CLASS.
001420     PERFORM PRINT-THE-SCAN-LINE.
001430     PERFORM READ-NEXT-COUPON-RECORD.
001440 
001450 TALLY-THE-CLASS.
001460     IF WS-CPNVAL-CLASS = "INACTIVE"
001470         ADD 1 TO WS-CPN-INACTIVE-COUNT
001480     ELSE
001490     IF WS-CPNVAL-CLASS = "EXPIRED"
001500         ADD 1 TO WS-CPN-EXPIRED-COUNT
001510     ELSE
001520     IF WS-CPNVAL-CLASS = "EXPIRING"
001530         ADD 1 TO WS-CPN-EXPIRING-COUNT
001540     ELSE
001550         ADD 1 TO WS-CPN-VALID-COUNT.
001560 
001570 PRINT-THE-SCAN-LINE.
001580     MOVE SPACE TO WS-SCAN-LINE.
001590     MOVE CPN-CODE TO WS-SCL-CODE.
001600     MOVE CPN-DISC-PCT TO WS-SCL-DISC-PCT.
001610     MOVE WS-CPNVAL-CLASS TO WS-SCL-CLASS.
001620     DISPLAY WS-SCAN-LINE.
001630 
001640     COPY "plcpval01.cbl".
