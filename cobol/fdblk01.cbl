000100*--------------------------------------------
000110* fdblk01.cbl - record layout for the block
000120* list.  One row per (customer, restaurant)
000130* pair the restaurant has blocked.
000140*--------------------------------------------
000150 FD  BLOCK-FILE
000160     LABEL RECORDS ARE STANDARD.
000170 01  BLOCK-RECORD.
000180     05  BLK-USER-ID                 PIC 9(8).
000190     05  BLK-RST-ID                  PIC 9(8).
000200     05  FILLER                      PIC X(1).
