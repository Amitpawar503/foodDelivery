000100*--------------------------------------------
000110* fdcpn01.cbl - record layout for the coupon
000120* master.  CPN-EXPIRES of all zeroes means the
000130* coupon never expires (see PLCPVAL01).
000140*--------------------------------------------
000150 FD  COUPON-FILE
000160     LABEL RECORDS ARE STANDARD.
000170 01  COUPON-RECORD.
000180     05  CPN-CODE                    PIC X(12).
000190     05  CPN-DISC-PCT                PIC 9(3).
000200     05  CPN-EXPIRES                 PIC 9(14).
000210     05  CPN-ACTIVE                  PIC X(1).
000220         88  CPN-IS-ACTIVE           VALUE "Y".
000230     05  FILLER                      PIC X(1).
