000100*--------------------------------------------
000110* fdmea01.cbl - record layout for the meal
000120* master.  MEA-PRICE is the price the order
000130* pricing engine captures as price-at-order.
000140*--------------------------------------------
000150 FD  MEAL-FILE
000160     LABEL RECORDS ARE STANDARD.
000170 01  MEAL-RECORD.
000180     05  MEA-ID                      PIC 9(8).
000190     05  MEA-RST-ID                  PIC 9(8).
000200     05  MEA-NAME                    PIC X(30).
000210     05  MEA-PRICE                   PIC S9(5)V99.
000220     05  FILLER                      PIC X(1).
