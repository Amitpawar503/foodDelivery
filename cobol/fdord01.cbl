000100*--------------------------------------------
000110* fdord01.cbl - record layout for a posted
000120* order.  ORD-ITM-PRICE holds "price at order"
000130* -- the meal's unit price captured when the
000140* order was priced, not looked up again later.
000150*--------------------------------------------
000160 FD  ORDER-FILE
000170     LABEL RECORDS ARE STANDARD.
000180 01  ORDER-RECORD.
000190     05  ORD-ID                      PIC 9(8).
000200     05  ORD-CUST-ID                 PIC 9(8).
000210     05  ORD-RST-ID                  PIC 9(8).
000220     05  ORD-DATE                    PIC 9(14).
000230     05  ORD-ITEMS-TOTAL             PIC S9(7)V99.
000240     05  ORD-DISCOUNT                PIC S9(7)V99.
000250     05  ORD-TIP                     PIC S9(5)V99.
000260     05  ORD-TOTAL                   PIC S9(7)V99.
000270     05  ORD-CPN-CODE                PIC X(12).
000280     05  ORD-DISC-PCT                PIC 9(3).
000290     05  ORD-STATUS                  PIC X(10).
000300         88  ORD-STATUS-PLACED       VALUE "PLACED".
000310         88  ORD-STATUS-PROCESSING   VALUE "PROCESSING".
000320         88  ORD-STATUS-IN-ROUTE     VALUE "IN-ROUTE".
000330         88  ORD-STATUS-DELIVERED    VALUE "DELIVERED".
000340         88  ORD-STATUS-RECEIVED     VALUE "RECEIVED".
000350         88  ORD-STATUS-CANCELED     VALUE "CANCELED".
000360         88  ORD-STATUS-IS-FINAL     VALUES "RECEIVED" "CANCELED".
000370     05  ORD-ITEM-CNT                PIC 9(2).
000380     05  ORD-ITEM OCCURS 20 TIMES.
000390         10  ORD-ITM-MEAL-ID         PIC 9(8).
000400         10  ORD-ITM-QTY             PIC 9(3).
000410         10  ORD-ITM-PRICE           PIC S9(5)V99.
000420     05  FILLER                      PIC X(1).
