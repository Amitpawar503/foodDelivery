000100*--------------------------------------------
000110* fdotx01.cbl - record layout for an incoming
000120* order transaction.  TXN-ITEM occurs 20 times;
000130* only the first TXN-ITEM-CNT entries are used.
000140*--------------------------------------------
000150 FD  ORDER-TXN-FILE
000160     LABEL RECORDS ARE STANDARD.
000170 01  ORDER-TXN-RECORD.
000180     05  TXN-ID                      PIC 9(8).
000190     05  TXN-CUST-ID                 PIC 9(8).
000200     05  TXN-RST-ID                  PIC 9(8).
000210     05  TXN-TIP                     PIC S9(5)V99.
000220     05  TXN-CPN-CODE                PIC X(12).
000230     05  TXN-ITEM-CNT                PIC 9(2).
000240     05  TXN-ITEM OCCURS 20 TIMES.
000250         10  TXN-ITM-MEAL-ID         PIC 9(8).
000260         10  TXN-ITM-QTY             PIC 9(3).
000270     05  FILLER                      PIC X(1).
