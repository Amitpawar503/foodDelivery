000100*--------------------------------------------
000110* fdreg01.cbl - the order register print line
000120* (132 columns) and its matching work/sort
000130* record, which is the order record re-keyed
000140* on restaurant so the register can control-
000150* break on restaurant.
000160*--------------------------------------------
000170 FD  REGISTER-FILE
000180     LABEL RECORDS ARE OMITTED.
000190 01  REGISTER-RECORD                 PIC X(132).
000200 
000210 FD  REG-WORK-FILE
000220     LABEL RECORDS ARE STANDARD.
000230 01  REG-WORK-RECORD.
000240     05  RWK-RST-ID                  PIC 9(8).
000250     05  RWK-ORD-ID                  PIC 9(8).
000260     05  RWK-CUST-ID                 PIC 9(8).
000270     05  RWK-STATUS                  PIC X(10).
000280     05  RWK-ITEMS-TOTAL             PIC S9(7)V99.
000290     05  RWK-DISCOUNT                PIC S9(7)V99.
000300     05  RWK-TIP                     PIC S9(5)V99.
000310     05  RWK-TOTAL                   PIC S9(7)V99.
000320     05  FILLER                      PIC X(1).
000330 
000340 SD  REG-SORT-FILE.
000350 01  REG-SORT-RECORD.
000360     05  RSR-RST-ID                  PIC 9(8).
000370     05  RSR-ORD-ID                  PIC 9(8).
000380     05  RSR-CUST-ID                 PIC 9(8).
000390     05  RSR-STATUS                  PIC X(10).
000400     05  RSR-ITEMS-TOTAL             PIC S9(7)V99.
000410     05  RSR-DISCOUNT                PIC S9(7)V99.
000420     05  RSR-TIP                     PIC S9(5)V99.
000430     05  RSR-TOTAL                   PIC S9(7)V99.
000440     05  FILLER                      PIC X(1).
