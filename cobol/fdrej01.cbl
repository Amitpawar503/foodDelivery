000100*--------------------------------------------
000110* fdrej01.cbl - record layout for a rejected
000120* transaction.  REJ-REASON holds the first
000130* failing reason only (first-failure-wins).
000140*--------------------------------------------
000150 FD  REJECT-FILE
000160     LABEL RECORDS ARE STANDARD.
000170 01  REJECT-RECORD.
000180     05  REJ-TXN-ID                  PIC 9(8).
000190     05  REJ-REASON                  PIC X(30).
000200     05  FILLER                      PIC X(1).
000210 
000220*--------------------------------------------
000230* the old exception report grouped rejects by
000240* the first word of REJ-REASON only -- kept as
000250* an alternate view so that grouping can be
000260* rebuilt without changing the record layout.
000270*--------------------------------------------
000280 01  REJECT-RECORD-GROUP-VIEW REDEFINES
000290         REJECT-RECORD.
000300     05  REJ-GRP-TXN-ID              PIC 9(8).
000310     05  REJ-GRP-REASON-WORD         PIC X(12).
000320     05  FILLER                      PIC X(19).
