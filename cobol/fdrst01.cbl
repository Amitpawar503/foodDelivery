000100*--------------------------------------------
000110* fdrst01.cbl - record layout for the
000120* restaurant master.  RST-BLOCKED keeps a
000130* restaurant out of the posting run entirely.
000140*--------------------------------------------
000150 FD  RESTAURANT-FILE
000160     LABEL RECORDS ARE STANDARD.
000170 01  RESTAURANT-RECORD.
000180     05  RST-ID                      PIC 9(8).
000190     05  RST-OWNER-ID                PIC 9(8).
000200     05  RST-NAME                    PIC X(30).
000210     05  RST-BLOCKED                 PIC X(1).
000220         88  RST-IS-BLOCKED          VALUE "Y".
000230     05  FILLER                      PIC X(1).
