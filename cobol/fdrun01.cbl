000100*--------------------------------------------
000110* fdrun01.cbl - record layout for the run-
000120* control file.  One record, written by the
000130* shop's job scheduler ahead of the step.
000140*--------------------------------------------
000150 FD  RUN-CONTROL-FILE
000160     LABEL RECORDS ARE STANDARD.
000170 01  RUN-CONTROL-RECORD.
000180     05  RUNC-TIMESTAMP              PIC 9(14).
000190     05  FILLER                      PIC X(1).
