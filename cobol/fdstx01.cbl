000100*--------------------------------------------
000110* fdstx01.cbl - record layout for a status
000120* change transaction.  STX-ACTOR-ID drives the
000130* STATUS-ENGINE role permission matrix.
000140*--------------------------------------------
000150 FD  STATUS-TXN-FILE
000160     LABEL RECORDS ARE STANDARD.
000170 01  STATUS-TXN-RECORD.
000180     05  STX-ORDER-ID                PIC 9(8).
000190     05  STX-ACTOR-ID                PIC 9(8).
000200     05  STX-NEW-STATUS              PIC X(10).
000210     05  FILLER                      PIC X(1).
000220 
000230*--------------------------------------------
000240* alternate view of the order id / actor id
000250* pair as one 16-byte compare key -- left over
000260* from the old CRT status-entry screen's
000270* duplicate-transaction check, kept in case the
000280* batch job ever needs the same test.
000290*--------------------------------------------
000300 01  STATUS-TXN-KEY-VIEW REDEFINES STATUS-TXN-RECORD.
000310     05  STX-KEY-BYTES               PIC X(16).
000320     05  FILLER                      PIC X(3).
