000100*--------------------------------------------
000110* fdusr01.cbl - record layout for the user
000120* master.  USR-ROLE drives the STATUS-ENGINE
000130* permission matrix (CUSTOMER/OWNER/ADMIN).
000140*--------------------------------------------
000150 FD  USER-FILE
000160     LABEL RECORDS ARE STANDARD.
000170 01  USER-RECORD.
000180     05  USR-ID                      PIC 9(8).
000190     05  USR-EMAIL                   PIC X(40).
000200     05  USR-NAME                    PIC X(30).
000210     05  USR-ROLE                    PIC X(8).
000220         88  USR-ROLE-IS-CUSTOMER    VALUE "CUSTOMER".
000230         88  USR-ROLE-IS-OWNER       VALUE "OWNER".
000240         88  USR-ROLE-IS-ADMIN       VALUE "ADMIN".
000250     05  USR-BLOCKED                 PIC X(1).
000260         88  USR-IS-BLOCKED          VALUE "Y".
000270     05  FILLER                      PIC X(1).
