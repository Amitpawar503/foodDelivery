000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. ORDPOST01.
000120 AUTHOR. R HARMON.
000130 INSTALLATION. DELIVERY SYSTEMS GROUP.
000140 DATE-WRITTEN. 04-11-1989.
000150 DATE-COMPILED.
000160 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*--------------------------------------------
000180* Post incoming order transactions to the
000190* order master, pricing each order and
000200* screening it against the block list and
000210* whatever coupon it carries.  Anything that
000220* fails a validation is logged to the reject
000230* file with the first reason it hit -- we do
000240* not chase down every reason on one bad
000250* transaction, just the first.
000260*--------------------------------------------
000270*--------------------------------------------
000280* CHANGE LOG
000290* 04-11-89 RH  ORIG   INITIAL WRITE-UP, TICKET DS-004.                ORIG
000300* 05-02-89 RH  ORIG   ADDED BLOCK LIST TEST AHEAD OF                  ORIG
000310*                     ITEM VALIDATION PER OPS REQUEST.
000320* 08-30-89 JT  DS-019 MERGE DUPLICATE MEAL LINES ON ONE              DS019
000330*                     TRANSACTION INSTEAD OF REJECTING.
000340* 02-14-90 RH  DS-031 COUPON CODE NOW OPTIONAL ON THE                DS031
000350*                     TRANSACTION LAYOUT.
000360* 11-06-90 JT  DS-047 TIP FIELD ADDED, FIELD-VALIDATION              DS047
000370*                     RANGE 0 TO 1000.
000380* 07-19-91 RH  DS-058 RAISED MAX ITEM LINES 10 TO 20.                DS058
000390* 01-22-92 JT  DS-066 REJECT RECORD NOW CARRIES REASON               DS066
000400*                     TEXT INSTEAD OF A CODE NUMBER.
000410* 09-09-93 RH  DS-081 RESTAURANT-BLOCKED CHECK ADDED                 DS081
000420*                     SEPARATE FROM CUSTOMER BLOCK LIST.
000430* 03-15-94 JT  DS-090 QUANTITY UPPER LIMIT RAISED TO 100.            DS090
000440* 10-02-95 RH  DS-101 RUN COUNTERS DISPLAYED AT CLOSE.               DS101
000450* 06-11-96 JT  DS-114 PRICE-AT-ORDER NOW CAPTURED FROM               DS114
000460*                     MEAL MASTER AT POST TIME, NOT
000470*                     RE-LOOKED-UP LATER BY THE REGISTER.
000480* 01-08-98 RH  DS-129 RUN TIMESTAMP NOW READ FROM THE                DS129
000490*                     RUN-CONTROL FILE, NOT ACCEPTED.
000500* 11-17-98 JT  Y2K    EXPANDED ALL DATE-TIME FIELDS TO                 Y2K
000510*                     4-DIGIT CENTURY (9(14) TIMESTAMPS).
000520*                     VERIFIED YEAR ROLLOVER IN PLCPVAL01
000530*                     LEAP-YEAR TEST THROUGH 2000.
000540* 04-05-99 RH  Y2K    RE-RAN FULL YEAR-2000 TEST DECK,                 Y2K
000550*                     NO FURTHER FINDINGS.
000560* 02-27-01 JT  DS-142 COUPON ACCEPT TEST MOVED INTO                  DS142
000570*                     PLCPVAL01 SO CPNSCN01 COULD SHARE IT.
000580* 08-19-03 RH  DS-158 BLOCK LIST TABLE RAISED 500 TO 1000            DS158
000590*                     ROWS.
000600*--------------------------------------------
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650 
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680 
000690     COPY "slusr01.cbl".
000700 
000710     COPY "slrst01.cbl".
000720 
000730     COPY "slmea01.cbl".
000740 
000750     COPY "slcpn01.cbl".
000760 
000770     COPY "slblk01.cbl".
000780 
000790     COPY "slotx01.cbl".
000800 
000810     COPY "slord01.cbl".
000820 
000830     COPY "slrej01.cbl".
000840 
000850     COPY "slrun01.cbl".
000860 
000870 DATA DIVISION.
000880 FILE SECTION.
000890 
000900     COPY "fdusr01.cbl".
000910 
000920     COPY "fdrst01.cbl".
000930 
000940     COPY "fdmea01.cbl".
000950 
000960     COPY "fdcpn01.cbl".
000970 
000980     COPY "fdblk01.cbl".
000990 
001000     COPY "fdotx01.cbl".
001010 
001020     COPY "fdord01.cbl".
001030 
001040     COPY "fdrej01.cbl".
001050 
001060     COPY "fdrun01.cbl".
001070 
001080 WORKING-STORAGE SECTION.
001090 
001100 01  WS-FILE-STATUS-FIELDS.
001110     05  USER-FILE-STATUS            PIC X(2).
001120     05  RST-FILE-STATUS             PIC X(2).
001130     05  MEA-FILE-STATUS             PIC X(2).
001140     05  CPN-FILE-STATUS             PIC X(2).
001150     05  BLK-FILE-STATUS             PIC X(2).
001160     05  OTX-FILE-STATUS             PIC X(2).
001170     05  ORD-FILE-STATUS             PIC X(2).
001180     05  REJ-FILE-STATUS             PIC X(2).
001190     05  RUN-FILE-STATUS             PIC X(2).
001200     05  FILLER                      PIC X(2).
001210 
001220 77  USER-FILE-AT-END                PIC X VALUE "N".
001230 77  RST-FILE-AT-END                 PIC X VALUE "N".
001240 77  MEA-FILE-AT-END                 PIC X VALUE "N".
001250 77  CPN-FILE-AT-END                 PIC X VALUE "N".
001260 77  BLK-FILE-AT-END                 PIC X VALUE "N".
001270 77  OTX-FILE-AT-END                 PIC X VALUE "N".
001280 
001290 77  WS-REJECT-REASON                PIC X(30) VALUE SPACE.
001300 77  WS-TXN-IS-GOOD                  PIC X VALUE "Y".
001310     88  WS-TXN-PASSED                VALUE "Y".
001320 
001330 77  WS-NEXT-ORDER-NUMBER            PIC 9(8) COMP.
001340 
001350 77  WS-TXN-READ-COUNT               PIC 9(7) COMP.
001360 77  WS-ORD-POSTED-COUNT             PIC 9(7) COMP.
001370 77  WS-ORD-REJECT-COUNT             PIC 9(7) COMP.
001380 
001390*--------------------------------------------
001400* Item-merge work table -- one row per unique
001410* meal id on the current transaction, built by
001420* MERGE-DUPLICATE-ITEMS before pricing.
001430*--------------------------------------------
001440 01  WS-MERGE-TABLE.
001450     05  WS-MERGE-ENTRY OCCURS 20 TIMES
001460             INDEXED BY WS-MRG-IX.
001470         10  WS-MRG-MEAL-ID          PIC 9(8).
001480         10  WS-MRG-QTY              PIC 9(5) COMP.
001490         10  FILLER                  PIC X(5).
001500 77  WS-MERGE-COUNT                  PIC 9(2) COMP.
001510 77  WS-MRG-SCAN-IX                  PIC 9(2) COMP.
001520 77  WS-MRG-FOUND-FLAG               PIC X VALUE "N".
001530     88  WS-MRG-WAS-FOUND            VALUE "Y".
001540 
001550 77  WS-ITEM-SCAN-IX                 PIC 9(2) COMP.
001560 
001570 77  WS-BLK-SCAN-IX                  PIC 9(5) COMP.
001580 
001590     COPY "wsclk01.cbl".
001600 
001610     COPY "wsutb01.cbl".
001620 
001630     COPY "wsrtb01.cbl".
001640 
001650     COPY "wsmtb01.cbl".
001660 
001670     COPY "wsctb01.cbl".
001680 
001690     COPY "wsbtb01.cbl".
001700 
001710     COPY "wsprc01.cbl".
001720 
001730 PROCEDURE DIVISION.
001740 PROGRAM-BEGIN.
001750     PERFORM OPENING-PROCEDURE.
001760     PERFORM MAIN-PROCESS.
001770     PERFORM CLOSING-PROCEDURE.
001780 
001790 PROGRAM-EXIT.
001800     EXIT PROGRAM.
001810 
001820 PROGRAM-DONE.
001830     STOP RUN.
001840 
001850 OPENING-PROCEDURE.
001860     OPEN INPUT RUN-CONTROL-FILE.
001870     READ RUN-CONTROL-FILE RECORD
001880         AT END
001890         MOVE ZEROES TO RUNC-TIMESTAMP.
001900     MOVE RUNC-TIMESTAMP TO WS-RUN-TIMESTAMP.
001910     CLOSE RUN-CONTROL-FILE.
001920     MOVE WS-RUN-TIMESTAMP TO WS-EXPIRING-THRESHOLD.
001930     PERFORM ADD-ONE-DAY-TO-RUN-TIMESTAMP.
001940 
001950     OPEN INPUT USER-FILE.
001960     OPEN INPUT RESTAURANT-FILE.
001970     OPEN INPUT MEAL-FILE.
001980     OPEN INPUT COUPON-FILE.
001990     OPEN INPUT BLOCK-FILE.
002000     OPEN INPUT ORDER-TXN-FILE.
002010     OPEN OUTPUT ORDER-FILE.
002020     OPEN OUTPUT REJECT-FILE.
002030 
002040     PERFORM LOAD-USER-TABLE.
002050     PERFORM LOAD-RESTAURANT-TABLE.
002060     PERFORM LOAD-MEAL-TABLE.
002070     PERFORM LOAD-COUPON-TABLE.
002080     PERFORM LOAD-BLOCK-TABLE.
002090 
002100     MOVE ZEROES TO WS-NEXT-ORDER-NUMBER
002110                    WS-TXN-READ-COUNT
002120                    WS-ORD-POSTED-COUNT
002130                    WS-ORD-REJECT-COUNT.
002140 
002150 CLOSING-PROCEDURE.
002160     CLOSE USER-FILE.
002170     CLOSE RESTAURANT-FILE.
002180     CLOSE MEAL-FILE.
002190     CLOSE COUPON-FILE.
002200     CLOSE BLOCK-FILE.
002210     CLOSE ORDER-TXN-FILE.
002220     CLOSE ORDER-FILE.
002230     CLOSE REJECT-FILE.
002240     DISPLAY "ORDPOST01 - TRANSACTIONS READ.....: "
002250             WS-TXN-READ-COUNT.
002260     DISPLAY "ORDPOST01 - ORDERS POSTED.........: "
002270             WS-ORD-POSTED-COUNT.
002280     DISPLAY "ORDPOST01 - TRANSACTIONS REJECTED.: "
002290             WS-ORD-REJECT-COUNT.
002300 
002310*--------------------------------------------
002320* Master table loads (BATCH FLOW step 1)
002330*--------------------------------------------
002340 LOAD-USER-TABLE.
002350     MOVE ZEROES TO WS-USR-TBL-COUNT.
002360     MOVE "N" TO USER-FILE-AT-END.
002370     PERFORM READ-NEXT-USER-RECORD.
002380     PERFORM ADD-USER-TO-TABLE
002390         UNTIL USER-FILE-AT-END = "Y".
002400 
002410 READ-NEXT-USER-RECORD.
002420     READ USER-FILE RECORD
002430         AT END MOVE "Y" TO USER-FILE-AT-END.
002440 
002450 ADD-USER-TO-TABLE.
002460     ADD 1 TO WS-USR-TBL-COUNT.
002470     SET WS-USR-IX TO WS-USR-TBL-COUNT.
002480     MOVE USR-ID TO WS-USR-ID (WS-USR-IX).
002490     MOVE USR-EMAIL TO WS-USR-EMAIL (WS-USR-IX).
002500     MOVE USR-NAME TO WS-USR-NAME (WS-USR-IX).
002510     MOVE USR-ROLE TO WS-USR-ROLE (WS-USR-IX).
002520     MOVE USR-BLOCKED TO WS-USR-BLOCKED (WS-USR-IX).
002530     PERFORM READ-NEXT-USER-RECORD.
002540 
002550 LOAD-RESTAURANT-TABLE.
002560     MOVE ZEROES TO WS-RST-TBL-COUNT.
002570     MOVE "N" TO RST-FILE-AT-END.
002580     PERFORM READ-NEXT-RST-RECORD.
002590     PERFORM ADD-RST-TO-TABLE
002600         UNTIL RST-FILE-AT-END = "Y".
002610 
002620 READ-NEXT-RST-RECORD.
002630     READ RESTAURANT-FILE RECORD
002640         AT END MOVE "Y" TO RST-FILE-AT-END.
002650 
002660 ADD-RST-TO-TABLE.
002670     ADD 1 TO WS-RST-TBL-COUNT.
002680     SET WS-RST-IX TO WS-RST-TBL-COUNT.
002690     MOVE RST-ID TO WS-RST-ID (WS-RST-IX).
002700     MOVE RST-OWNER-ID TO WS-RST-OWNER-ID (WS-RST-IX).
002710     MOVE RST-NAME TO WS-RST-NAME (WS-RST-IX).
002720     MOVE RST-BLOCKED TO WS-RST-BLOCKED (WS-RST-IX).
002730     PERFORM READ-NEXT-RST-RECORD.
002740 
002750 LOAD-MEAL-TABLE.
002760     MOVE ZEROES TO WS-MEA-TBL-COUNT.
002770     MOVE "N" TO MEA-FILE-AT-END.
002780     PERFORM READ-NEXT-MEAL-RECORD.
002790     PERFORM ADD-MEAL-TO-TABLE
002800         UNTIL MEA-FILE-AT-END = "Y".
002810 
002820 READ-NEXT-MEAL-RECORD.
002830     READ MEAL-FILE RECORD
002840         AT END MOVE "Y" TO MEA-FILE-AT-END.
002850 
002860 ADD-MEAL-TO-TABLE.
002870     ADD 1 TO WS-MEA-TBL-COUNT.
002880     SET WS-MEA-IX TO WS-MEA-TBL-COUNT.
002890     MOVE MEA-ID TO WS-MEA-ID (WS-MEA-IX).
002900     MOVE MEA-RST-ID TO WS-MEA-RST-ID (WS-MEA-IX).
002910     MOVE MEA-NAME TO WS-MEA-NAME (WS-MEA-IX).
002920     MOVE MEA-PRICE TO WS-MEA-PRICE (WS-MEA-IX).
002930     PERFORM READ-NEXT-MEAL-RECORD.
002940 
002950 LOAD-COUPON-TABLE.
002960     MOVE ZEROES TO WS-CPN-TBL-COUNT.
002970     MOVE "N" TO CPN-FILE-AT-END.
002980     PERFORM READ-NEXT-CPN-RECORD.
002990     PERFORM ADD-CPN-TO-TABLE
003000         UNTIL CPN-FILE-AT-END = "Y".
003010 
003020 READ-NEXT-CPN-RECORD.
003030     READ COUPON-FILE RECORD
003040         AT END MOVE "Y" TO CPN-FILE-AT-END.
003050 
003060 ADD-CPN-TO-TABLE.
003070     ADD 1 TO WS-CPN-TBL-COUNT.
003080     SET WS-CPN-IX TO WS-CPN-TBL-COUNT.
003090     MOVE CPN-CODE TO WS-CPN-CODE (WS-CPN-IX).
003100     MOVE CPN-DISC-PCT TO WS-CPN-DISC-PCT (WS-CPN-IX).
003110     MOVE CPN-EXPIRES TO WS-CPN-EXPIRES (WS-CPN-IX).
003120     MOVE CPN-ACTIVE TO WS-CPN-ACTIVE (WS-CPN-IX).
003130     PERFORM READ-NEXT-CPN-RECORD.
003140 
003150 LOAD-BLOCK-TABLE.
003160     MOVE ZEROES TO WS-BLK-TBL-COUNT.
003170     MOVE "N" TO BLK-FILE-AT-END.
003180     PERFORM READ-NEXT-BLK-RECORD.
003190     PERFORM ADD-BLK-TO-TABLE
003200         UNTIL BLK-FILE-AT-END = "Y".
003210 
003220 READ-NEXT-BLK-RECORD.
003230     READ BLOCK-FILE RECORD
003240         AT END MOVE "Y" TO BLK-FILE-AT-END.
003250 
003260 ADD-BLK-TO-TABLE.
003270     ADD 1 TO WS-BLK-TBL-COUNT.
003280     SET WS-BLK-IX TO WS-BLK-TBL-COUNT.
003290     MOVE BLK-USER-ID TO WS-BLK-USER-ID (WS-BLK-IX).
003300     MOVE BLK-RST-ID TO WS-BLK-RST-ID (WS-BLK-IX).
003310     PERFORM READ-NEXT-BLK-RECORD.
003320 
003330*--------------------------------------------
003340* BATCH FLOW step 2 - the transaction loop
003350*--------------------------------------------
003360 MAIN-PROCESS.
003370     MOVE "N" TO OTX-FILE-AT-END.
003380     PERFORM READ-NEXT-TXN-RECORD.
003390     PERFORM PROCESS-ONE-TRANSACTION
003400         UNTIL OTX-FILE-AT-END = "Y".
003410 
003420 READ-NEXT-TXN-RECORD.
003430     READ ORDER-TXN-FILE RECORD
003440         AT END MOVE "Y" TO OTX-FILE-AT-END.
003450 
003460 PROCESS-ONE-TRANSACTION.
003470     ADD 1 TO WS-TXN-READ-COUNT.
003480     PERFORM VALIDATE-THE-TRANSACTION.
003490     IF WS-TXN-PASSED
003500         PERFORM POST-THE-ORDER
003510         ADD 1 TO WS-ORD-POSTED-COUNT
003520     ELSE
003530         PERFORM WRITE-THE-REJECT
003540         ADD 1 TO WS-ORD-REJECT-COUNT.
003550     PERFORM READ-NEXT-TXN-RECORD.
003560 
003570*--------------------------------------------
003580* Validations, tested in first-failure-wins
003590* order per the ORDER-POSTING rule.
003600*--------------------------------------------
003610 VALIDATE-THE-TRANSACTION.
003620     MOVE "Y" TO WS-TXN-IS-GOOD.
003630     MOVE SPACE TO WS-REJECT-REASON.
003640     PERFORM TEST-CUSTOMER-EXISTS.
003650     IF WS-TXN-PASSED PERFORM TEST-RESTAURANT-EXISTS.
003660     IF WS-TXN-PASSED PERFORM TEST-BLOCK-ELIGIBILITY.
003670     IF WS-TXN-PASSED PERFORM TEST-ITEM-COUNT.
003680     IF WS-TXN-PASSED PERFORM MERGE-DUPLICATE-ITEMS.
003690     IF WS-TXN-PASSED PERFORM TEST-ALL-ITEM-LINES.
003700     IF WS-TXN-PASSED PERFORM TEST-TIP-AMOUNT.
003710     IF WS-TXN-PASSED PERFORM TEST-THE-COUPON.
003720 
003730 TEST-CUSTOMER-EXISTS.
003740     MOVE TXN-CUST-ID TO WS-LOOKUP-USER-ID.
003750     PERFORM FIND-USER-BY-ID.
003760     IF NOT WS-USR-WAS-FOUND
003770         MOVE "N" TO WS-TXN-IS-GOOD
003780         MOVE "CUSTOMER NOT FOUND" TO WS-REJECT-REASON.
003790 
003800 TEST-RESTAURANT-EXISTS.
003810     MOVE TXN-RST-ID TO WS-LOOKUP-RST-ID.
003820     PERFORM FIND-RESTAURANT-BY-ID.
003830     IF NOT WS-RST-WAS-FOUND
003840         MOVE "N" TO WS-TXN-IS-GOOD
003850         MOVE "RESTAURANT NOT FOUND" TO WS-REJECT-REASON.
003860 
003870*--------------------------------------------
003880* BLOCK-ELIGIBILITY, tested in spec order:
003890* customer global block, restaurant block,
003900* then the block-list pair.
003910*--------------------------------------------
003920 TEST-BLOCK-ELIGIBILITY.
003930     IF WS-USR-BLOCKED (WS-USR-FOUND-IX) = "Y"
003940         MOVE "N" TO WS-TXN-IS-GOOD
003950         MOVE "USER BLOCKED" TO WS-REJECT-REASON
003960     ELSE
003970     IF WS-RST-BLOCKED (WS-RST-FOUND-IX) = "Y"
003980         MOVE "N" TO WS-TXN-IS-GOOD
003990         MOVE "RESTAURANT BLOCKED" TO WS-REJECT-REASON
004000     ELSE
004010         PERFORM TEST-BLOCK-LIST-PAIR.
004020 
004030 TEST-BLOCK-LIST-PAIR.
004040     MOVE "N" TO WS-BLK-FOUND-FLAG.
004050     MOVE 1 TO WS-BLK-SCAN-IX.
004060     PERFORM TEST-ONE-BLOCK-ROW
004070         UNTIL WS-BLK-SCAN-IX > WS-BLK-TBL-COUNT
004080            OR WS-BLK-WAS-FOUND.
004090     IF WS-BLK-WAS-FOUND
004100         MOVE "N" TO WS-TXN-IS-GOOD
004110         MOVE "USER BLOCKED" TO WS-REJECT-REASON.
004120 
004130 TEST-ONE-BLOCK-ROW.
004140     IF WS-BLK-USER-ID (WS-BLK-SCAN-IX) = TXN-CUST-ID AND
004150        WS-BLK-RST-ID (WS-BLK-SCAN-IX) = TXN-RST-ID
004160         MOVE "Y" TO WS-BLK-FOUND-FLAG
004170     ELSE
004180         ADD 1 TO WS-BLK-SCAN-IX.
004190 
004200 TEST-ITEM-COUNT.
004210     IF TXN-ITEM-CNT < 1
004220         MOVE "N" TO WS-TXN-IS-GOOD
004230         MOVE "NO ITEMS" TO WS-REJECT-REASON
004240     ELSE
004250     IF TXN-ITEM-CNT > 20
004260         MOVE "N" TO WS-TXN-IS-GOOD
004270         MOVE "TOO MANY ITEMS" TO WS-REJECT-REASON.
004280 
004290*--------------------------------------------
004300* Duplicate meal ids on one transaction are
004310* merged by summing quantities before the
004320* per-line checks and the pricing pass.
004330*--------------------------------------------
004340 MERGE-DUPLICATE-ITEMS.
004350     MOVE ZEROES TO WS-MERGE-COUNT.
004360     MOVE 1 TO WS-ITEM-SCAN-IX.
004370     PERFORM MERGE-ONE-ITEM-LINE
004380         UNTIL WS-ITEM-SCAN-IX > TXN-ITEM-CNT.
004390 
004400 MERGE-ONE-ITEM-LINE.
004410     MOVE "N" TO WS-MRG-FOUND-FLAG.
004420     MOVE 1 TO WS-MRG-SCAN-IX.
004430     PERFORM TEST-ONE-MERGE-ROW
004440         UNTIL WS-MRG-SCAN-IX > WS-MERGE-COUNT
004450            OR WS-MRG-WAS-FOUND.
004460     IF NOT WS-MRG-WAS-FOUND
004470         ADD 1 TO WS-MERGE-COUNT
004480         SET WS-MRG-IX TO WS-MERGE-COUNT
004490         MOVE TXN-ITM-MEAL-ID (WS-ITEM-SCAN-IX)
004500             TO WS-MRG-MEAL-ID (WS-MRG-IX)
004510         MOVE TXN-ITM-QTY (WS-ITEM-SCAN-IX)
004520             TO WS-MRG-QTY (WS-MRG-IX).
004530     ADD 1 TO WS-ITEM-SCAN-IX.
004540 
004550 TEST-ONE-MERGE-ROW.
004560     IF WS-MRG-MEAL-ID (WS-MRG-SCAN-IX) =
004570             TXN-ITM-MEAL-ID (WS-ITEM-SCAN-IX)
004580         ADD TXN-ITM-QTY (WS-ITEM-SCAN-IX)
004590             TO WS-MRG-QTY (WS-MRG-SCAN-IX)
004600         MOVE "Y" TO WS-MRG-FOUND-FLAG
004610     ELSE
004620         ADD 1 TO WS-MRG-SCAN-IX.
004630 
004640*--------------------------------------------
004650* Per-line checks over the merged item list:
004660* meal on file, meal belongs to this
004670* restaurant, merged quantity in range.
004680*--------------------------------------------
004690 TEST-ALL-ITEM-LINES.
004700     MOVE 1 TO WS-MRG-SCAN-IX.
004710     PERFORM TEST-ONE-ITEM-LINE
004720         UNTIL WS-MRG-SCAN-IX > WS-MERGE-COUNT
004730            OR NOT WS-TXN-PASSED.
004740 
004750 TEST-ONE-ITEM-LINE.
004760     MOVE WS-MRG-MEAL-ID (WS-MRG-SCAN-IX) TO WS-LOOKUP-MEAL-ID.
004770     PERFORM FIND-MEAL-BY-ID.
004780     IF NOT WS-MEA-WAS-FOUND
004790         MOVE "N" TO WS-TXN-IS-GOOD
004800         MOVE "MEAL NOT FOUND" TO WS-REJECT-REASON
004810     ELSE
004820     IF WS-MEA-RST-ID (WS-MEA-FOUND-IX) NOT = TXN-RST-ID
004830         MOVE "N" TO WS-TXN-IS-GOOD
004840         MOVE "WRONG RESTAURANT" TO WS-REJECT-REASON
004850     ELSE
004860     IF WS-MRG-QTY (WS-MRG-SCAN-IX) < 1 OR
004870        WS-MRG-QTY (WS-MRG-SCAN-IX) > 100
004880         MOVE "N" TO WS-TXN-IS-GOOD
004890         MOVE "BAD QUANTITY" TO WS-REJECT-REASON
004900     ELSE
004910         ADD 1 TO WS-MRG-SCAN-IX.
004920 
004930 TEST-TIP-AMOUNT.
004940     IF TXN-TIP < 0 OR TXN-TIP > 1000
004950         MOVE "N" TO WS-TXN-IS-GOOD
004960         MOVE "BAD TIP" TO WS-REJECT-REASON.
004970 
004980*--------------------------------------------
004990* COUPON-SCREENING - accept test for the
005000* ORDER-POSTING validations.  A blank code
005010* carries no discount and is not an error.
005020*--------------------------------------------
005030 TEST-THE-COUPON.
005040     IF TXN-CPN-CODE = SPACE
005050         MOVE ZEROES TO WS-PRC-PCT
005060     ELSE
005070         PERFORM LOOK-UP-THE-COUPON
005080         IF NOT WS-CPN-WAS-FOUND
005090             MOVE "N" TO WS-TXN-IS-GOOD
005100             MOVE "COUPON INVALID" TO WS-REJECT-REASON
005110         ELSE
005120             MOVE WS-CPN-ACTIVE (WS-CPN-FOUND-IX)
005130                 TO WS-CPNVAL-ACTIVE
005140             MOVE WS-CPN-EXPIRES (WS-CPN-FOUND-IX)
005150                 TO WS-CPNVAL-EXPIRES
005160             PERFORM COUPON-ACCEPT-TEST
005170             IF NOT WS-CPNVAL-IS-VALID
005180                 MOVE "N" TO WS-TXN-IS-GOOD
005190                 MOVE "COUPON INVALID" TO WS-REJECT-REASON
005200             ELSE
005210                 MOVE WS-CPN-DISC-PCT (WS-CPN-FOUND-IX)
005220                     TO WS-PRC-PCT.
005230 
005240 LOOK-UP-THE-COUPON.
005250     MOVE "N" TO WS-CPN-FOUND-FLAG.
005260     SET WS-CPN-IX TO 1.
005270     PERFORM TEST-ONE-COUPON-ENTRY
005280         UNTIL WS-CPN-IX > WS-CPN-TBL-COUNT
005290            OR WS-CPN-WAS-FOUND.
005300 
005310 TEST-ONE-COUPON-ENTRY.
005320     IF WS-CPN-CODE (WS-CPN-IX) = TXN-CPN-CODE
005330         MOVE "Y" TO WS-CPN-FOUND-FLAG
005340         SET WS-CPN-FOUND-IX TO WS-CPN-IX
005350     ELSE
005360         SET WS-CPN-IX UP BY 1.
005370 
005380*--------------------------------------------
005390* BATCH FLOW step 2e - build and write the
005400* ORDER record from the merged, validated
005410* item list.
005420*--------------------------------------------
005430 POST-THE-ORDER.
005440     ADD 1 TO WS-NEXT-ORDER-NUMBER.
005450     MOVE WS-NEXT-ORDER-NUMBER TO ORD-ID.
005460     MOVE TXN-CUST-ID TO ORD-CUST-ID.
005470     MOVE TXN-RST-ID TO ORD-RST-ID.
005480     MOVE WS-RUN-TIMESTAMP TO ORD-DATE.
005490     MOVE TXN-CPN-CODE TO ORD-CPN-CODE.
005500     MOVE WS-PRC-PCT TO ORD-DISC-PCT.
005510     MOVE TXN-TIP TO ORD-TIP.
005520     MOVE "PLACED" TO ORD-STATUS.
005530     MOVE WS-MERGE-COUNT TO ORD-ITEM-CNT.
005540     PERFORM BUILD-ORDER-ITEM-TABLE.
005550     PERFORM COMPUTE-ITEMS-TOTAL.
005560     PERFORM COMPUTE-DISCOUNT.
005570     PERFORM COMPUTE-FINAL-TOTAL.
005580     WRITE ORDER-RECORD.
005590 
005600 BUILD-ORDER-ITEM-TABLE.
005610     MOVE 1 TO WS-MRG-SCAN-IX.
005620     PERFORM BUILD-ONE-ORDER-ITEM
005630         UNTIL WS-MRG-SCAN-IX > WS-MERGE-COUNT.
005640 
005650 BUILD-ONE-ORDER-ITEM.
005660     MOVE WS-MRG-MEAL-ID (WS-MRG-SCAN-IX)
005670         TO ORD-ITM-MEAL-ID (WS-MRG-SCAN-IX).
005680     MOVE WS-MRG-QTY (WS-MRG-SCAN-IX)
005690         TO ORD-ITM-QTY (WS-MRG-SCAN-IX).
005700     MOVE WS-MRG-MEAL-ID (WS-MRG-SCAN-IX) TO WS-LOOKUP-MEAL-ID.
005710     PERFORM FIND-MEAL-BY-ID.
005720     MOVE WS-MEA-PRICE (WS-MEA-FOUND-IX)
005730         TO ORD-ITM-PRICE (WS-MRG-SCAN-IX).
005740     ADD 1 TO WS-MRG-SCAN-IX.
005750 
005760 WRITE-THE-REJECT.
005770     MOVE TXN-ID TO REJ-TXN-ID.
005780     MOVE WS-REJECT-REASON TO REJ-REASON.
005790     WRITE REJECT-RECORD.
005800 
005810     COPY "plutlk01.cbl".
005820 
005830     COPY "plrtlk01.cbl".
005840 
005850     COPY "plmtlk01.cbl".
005860 
005870     COPY "plcpval01.cbl".
005880 
005890     COPY "plprice01.cbl".
