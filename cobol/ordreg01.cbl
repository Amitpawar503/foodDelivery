000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. ORDREG01.
000120 AUTHOR. J TATE.
000130 INSTALLATION. DELIVERY SYSTEMS GROUP.
000140 DATE-WRITTEN. 11-14-1990.
000150 DATE-COMPILED.
000160 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*--------------------------------------------
000180* Order register - one detail line per posted
000190* order, grouped by restaurant with a subtotal
000200* on the break and grand totals at the end.
000210* Sorts the order master into restaurant order
000220* the same way the old bills report sorted
000230* vouchers into due-date order.
000240*--------------------------------------------
000250*--------------------------------------------
000260* CHANGE LOG
000270* 11-14-90 JT  ORIG   INITIAL WRITE-UP, TICKET DS-057.                ORIG
000280* 11-15-90 JT  ORIG   RESTAURANT HEADER LINE ADDED                    ORIG
000290*                     AHEAD OF EACH GROUP'S DETAIL.
000300* 04-22-92 RH  DS-069 SUBTOTAL LINE ADDED ON RESTAURANT              DS069
000310*                     BREAK (COUNT, ITEMS, DISCOUNT,
000320*                     TIP, TOTAL).
000330* 10-19-94 JT  DS-093 GRAND TOTAL LINE ADDED AT END                  DS093
000340*                     OF RUN.
000350* 02-06-97 RH  DS-116 REPORT NOW WRITES TO THE REGISTER              DS116
000360*                     FILE FOR REAL INSTEAD OF DISPLAY.
000370* 11-25-98 JT  Y2K    PAGE HEADING DATE EXPANDED FOR                   Y2K
000380*                     4-DIGIT CENTURY.
000390* 03-02-99 RH  Y2K    VERIFIED PAGE BREAK LOGIC ACROSS                 Y2K
000400*                     THE 1999/2000 BOUNDARY.
000410* 07-14-01 JT  DS-140 RESTAURANT NAME NOW PULLED FROM                DS140
000420*                     THE RESTAURANT TABLE INSTEAD OF
000430*                     BEING CARRIED ON THE ORDER RECORD.
000440*--------------------------------------------
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520 
000530     COPY "slord01.cbl".
000540 
000550     COPY "slrst01.cbl".
000560 
000570     COPY "slreg01.cbl".
000580 
000590     COPY "slrun01.cbl".
000600 
000610 DATA DIVISION.
000620 FILE SECTION.
000630 
000640     COPY "fdord01.cbl".
000650 
000660     COPY "fdrst01.cbl".
000670 
000680     COPY "fdreg01.cbl".
000690 
000700     COPY "fdrun01.cbl".
000710 
000720 WORKING-STORAGE SECTION.
000730 
000740 01  WS-FILE-STATUS-FIELDS.
000750     05  ORD-FILE-STATUS             PIC X(2).
000760     05  RST-FILE-STATUS             PIC X(2).
000770     05  REG-FILE-STATUS             PIC X(2).
000780     05  RUN-FILE-STATUS             PIC X(2).
000790     05  FILLER                      PIC X(2).
000800 
000810 77  ORD-FILE-AT-END                 PIC X VALUE "N".
000820 77  WORK-FILE-AT-END                PIC X VALUE "N".
000830 
000840 77  LINE-COUNT                      PIC 999 COMP VALUE ZERO.
000850 77  PAGE-NUMBER                     PIC 9999 COMP VALUE ZERO.
000860 77  MAXIMUM-LINES                   PIC 999 VALUE 55.
000870 
000880 77  WS-ORD-COUNT                    PIC 9(7) COMP.
000890 
000900 77  WS-BRK-RST-ID                   PIC 9(8).
000910 77  WS-BRK-IS-FIRST                 PIC X VALUE "Y".
000920     88  WS-BRK-FIRST-GROUP          VALUE "Y".
000930 
000940 77  WS-SUB-COUNT                    PIC 9(5) COMP.
000950 77  WS-SUB-ITEMS-TOTAL              PIC S9(9)V99.
000960 77  WS-SUB-DISCOUNT                 PIC S9(9)V99.
000970 77  WS-SUB-TIP                      PIC S9(9)V99.
000980 77  WS-SUB-TOTAL                    PIC S9(9)V99.
000990 
001000 77  WS-GRD-COUNT                    PIC 9(7) COMP.
001010 77  WS-GRD-ITEMS-TOTAL              PIC S9(9)V99.
001020 77  WS-GRD-DISCOUNT                 PIC S9(9)V99.
001030 77  WS-GRD-TIP                      PIC S9(9)V99.
001040 77  WS-GRD-TOTAL                    PIC S9(9)V99.
001050 
001060 01  TITLE-LINE.
001070     05  FILLER              PIC X(45) VALUE SPACE.
001080     05  FILLER              PIC X(14) VALUE "ORDER REGISTER".
001090     05  FILLER              PIC X(41) VALUE SPACE.
001100     05  FILLER              PIC X(5)  VALUE "DATE:".
001110     05  PRINT-RUN-DATE      PIC 9(4)/99/99.
001120     05  FILLER              PIC X(15) VALUE SPACE.
001130 
001140 01  COLUMN-LINE.
001150     05  FILLER              PIC X(8)  VALUE "ORDER ID".
001160     05  FILLER              PIC X(3)  VALUE SPACE.
001170     05  FILLER              PIC X(8)  VALUE "CUSTOMER".
001180     05  FILLER              PIC X(3)  VALUE SPACE.
001190     05  FILLER              PIC X(10) VALUE "STATUS".
001200     05  FILLER              PIC X(3)  VALUE SPACE.
001210     05  FILLER              PIC X(11) VALUE "ITEMS TOTAL".
001220     05  FILLER              PIC X(2)  VALUE SPACE.
001230     05  FILLER              PIC X(8)  VALUE "DISCOUNT".
001240     05  FILLER              PIC X(2)  VALUE SPACE.
001250     05  FILLER              PIC X(3)  VALUE "TIP".
001260     05  FILLER              PIC X(7)  VALUE SPACE.
001270     05  FILLER              PIC X(5)  VALUE "TOTAL".
001280     05  FILLER              PIC X(59) VALUE SPACE.
001290 
001300 01  RESTAURANT-HEADER-LINE.
001310     05  FILLER              PIC X(11) VALUE "RESTAURANT ".
001320     05  PRINT-RST-ID        PIC Z(7)9.
001330     05  FILLER              PIC X(2)  VALUE SPACE.
001340     05  PRINT-RST-NAME      PIC X(30).
001350     05  FILLER              PIC X(81) VALUE SPACE.
001360 
001370 01  DETAIL-LINE.
001380     05  PRINT-ORDER-ID      PIC Z(7)9.
001390     05  FILLER              PIC X(3)  VALUE SPACE.
001400     05  PRINT-CUST-ID       PIC Z(7)9.
001410     05  FILLER              PIC X(3)  VALUE SPACE.
001420     05  PRINT-STATUS        PIC X(10).
001430     05  FILLER              PIC X(3)  VALUE SPACE.
001440     05  PRINT-ITEMS-TOTAL   PIC ZZ,ZZ9.99-.
001450     05  FILLER              PIC X(2)  VALUE SPACE.
001460     05  PRINT-DISCOUNT      PIC ZZ,ZZ9.99-.
001470     05  FILLER              PIC X(2)  VALUE SPACE.
001480     05  PRINT-TIP           PIC ZZ,ZZ9.99-.
001490     05  FILLER              PIC X(2)  VALUE SPACE.
001500     05  PRINT-TOTAL         PIC ZZ,ZZ9.99-.
001510     05  FILLER              PIC X(51) VALUE SPACE.
001520 
001530 01  SUBTOTAL-LINE.
001540     05  FILLER              PIC X(11) VALUE "  SUBTOTAL ".
001550     05  PRINT-SUB-COUNT     PIC ZZ,ZZ9.
001560     05  FILLER              PIC X(6)  VALUE " ORDERS".
001570     05  FILLER              PIC X(4)  VALUE SPACE.
001580     05  PRINT-SUB-ITEMS     PIC ZZZ,ZZ9.99-.
001590     05  FILLER              PIC X(1)  VALUE SPACE.
001600     05  PRINT-SUB-DISCOUNT  PIC ZZZ,ZZ9.99-.
001610     05  FILLER              PIC X(1)  VALUE SPACE.
001620     05  PRINT-SUB-TIP       PIC ZZZ,ZZ9.99-.
001630     05  FILLER              PIC X(1)  VALUE SPACE.
001640     05  PRINT-SUB-TOTAL     PIC ZZZ,ZZ9.99-.
001650     05  FILLER              PIC X(49) VALUE SPACE.
001660 
001670 01  GRAND-TOTAL-LINE.
001680     05  FILLER              PIC X(11) VALUE "GRAND TOTAL".
001690     05  PRINT-GRD-COUNT     PIC ZZ,ZZ9.
001700     05  FILLER              PIC X(6)  VALUE " ORDERS".
001710     05  FILLER              PIC X(4)  VALUE SPACE.
001720     05  PRINT-GRD-ITEMS     PIC ZZZ,ZZ9.99-.
001730     05  FILLER              PIC X(1)  VALUE SPACE.
001740     05  PRINT-GRD-DISCOUNT  PIC ZZZ,ZZ9.99-.
001750     05  FILLER              PIC X(1)  VALUE SPACE.
001760     05  PRINT-GRD-TIP       PIC ZZZ,ZZ9.99-.
001770     05  FILLER              PIC X(1)  VALUE SPACE.
001780     05  PRINT-GRD-TOTAL     PIC ZZZ,ZZ9.99-.
001790     05  FILLER              PIC X(49) VALUE SPACE.
001800 
001810     COPY "wsrtb01.cbl".
001820 
001830     COPY "wsclk01.cbl".
001840 
001850 PROCEDURE DIVISION.
001860 PROGRAM-BEGIN.
001870     PERFORM OPENING-PROCEDURE.
001880     PERFORM MAIN-PROCESS.
001890     PERFORM CLOSING-PROCEDURE.
001900 
001910 PROGRAM-EXIT.
001920     EXIT PROGRAM.
001930 
001940 PROGRAM-DONE.
001950     STOP RUN.
001960 
001970 OPENING-PROCEDURE.
001980     OPEN INPUT RUN-CONTROL-FILE.
001990     READ RUN-CONTROL-FILE RECORD
002000         AT END
002010         MOVE ZEROES TO RUNC-TIMESTAMP.
002020     MOVE RUNC-TIMESTAMP TO WS-RUN-TIMESTAMP.
002030     CLOSE RUN-CONTROL-FILE.
002040 
002050     OPEN INPUT RESTAURANT-FILE.
002060     PERFORM LOAD-RESTAURANT-TABLE.
002070     CLOSE RESTAURANT-FILE.
002080 
002090     OPEN OUTPUT REGISTER-FILE.
002100 
002110     MOVE ZEROES TO WS-ORD-COUNT
002120                    WS-GRD-COUNT WS-GRD-ITEMS-TOTAL
002130                    WS-GRD-DISCOUNT WS-GRD-TIP WS-GRD-TOTAL.
002140     MOVE "Y" TO WS-BRK-IS-FIRST.
002150 
002160 CLOSING-PROCEDURE.
002170     IF NOT WS-BRK-FIRST-GROUP
002180         PERFORM PRINT-SUBTOTAL-LINE.
002190     PERFORM PRINT-GRAND-TOTAL-LINE.
002200     CLOSE REGISTER-FILE.
002210 
002220 LOAD-RESTAURANT-TABLE.
002230     MOVE ZEROES TO WS-RST-TBL-COUNT.
002240     MOVE "N" TO RST-FILE-AT-END.
002250     PERFORM READ-NEXT-RST-RECORD.
002260     PERFORM ADD-RST-TO-TABLE
002270         UNTIL RST-FILE-AT-END = "Y".
002280 
002290 READ-NEXT-RST-RECORD.
002300     READ RESTAURANT-FILE RECORD
002310         AT END MOVE "Y" TO RST-FILE-AT-END.
002320 
002330 ADD-RST-TO-TABLE.
002340     ADD 1 TO WS-RST-TBL-COUNT.
002350     SET WS-RST-IX TO WS-RST-TBL-COUNT.
002360     MOVE RST-ID TO WS-RST-ID (WS-RST-IX).
002370     MOVE RST-OWNER-ID TO WS-RST-OWNER-ID (WS-RST-IX).
002380     MOVE RST-NAME TO WS-RST-NAME (WS-RST-IX).
002390     MOVE RST-BLOCKED TO WS-RST-BLOCKED (WS-RST-IX).
002400     PERFORM READ-NEXT-RST-RECORD.
002410 
002420*--------------------------------------------
002430* BATCH FLOW - sort the orders into
002440* restaurant order, then run the register.
002450*--------------------------------------------
002460 MAIN-PROCESS.
002470     PERFORM SORT-DATA-FILE.
002480     PERFORM PRINT-THE-REPORT.
002490 
002500 SORT-DATA-FILE.
002510     SORT REG-SORT-FILE
002520         ON ASCENDING KEY RSR-RST-ID
002530         USING ORDER-FILE
002540         GIVING REG-WORK-FILE.
002550 
002560 PRINT-THE-REPORT.
002570     OPEN INPUT REG-WORK-FILE.
002580     PERFORM START-ONE-REPORT.
002590     PERFORM PROCESS-WORK-RECORDS.
002600     CLOSE REG-WORK-FILE.
002610 
002620 START-ONE-REPORT.
002630     MOVE ZEROES TO LINE-COUNT PAGE-NUMBER.
002640     PERFORM START-NEW-PAGE.
002650 
002660 PROCESS-WORK-RECORDS.
002670     MOVE "N" TO WORK-FILE-AT-END.
002680     PERFORM READ-NEXT-WORK-RECORD.
002690     PERFORM PROCESS-ONE-WORK-RECORD
002700         UNTIL WORK-FILE-AT-END = "Y".
002710 
002720 READ-NEXT-WORK-RECORD.
002730     READ REG-WORK-FILE NEXT RECORD
002740         AT END MOVE "Y" TO WORK-FILE-AT-END.
002750 
002760 PROCESS-ONE-WORK-RECORD.
002770     ADD 1 TO WS-ORD-COUNT.
002780     PERFORM TEST-RESTAURANT-BREAK.
002790     IF LINE-COUNT > MAXIMUM-LINES
002800         PERFORM START-NEW-PAGE.
002810     PERFORM PRINT-THE-DETAIL-LINE.
002820     PERFORM ADD-TO-SUBTOTAL.
002830     PERFORM ADD-TO-GRAND-TOTAL.
002840     PERFORM READ-NEXT-WORK-RECORD.
002850 
002860*--------------------------------------------
002870* Control break on restaurant: close out the
002880* prior group's subtotal, print the header
002890* for the new one.
002900*--------------------------------------------
002910 TEST-RESTAURANT-BREAK.
002920     IF WS-BRK-FIRST-GROUP
002930         MOVE "N" TO WS-BRK-IS-FIRST
002940         MOVE RWK-RST-ID TO WS-BRK-RST-ID
002950         PERFORM ZERO-THE-SUBTOTAL
002960         PERFORM PRINT-RESTAURANT-HEADER
002970     ELSE
002980     IF RWK-RST-ID NOT = WS-BRK-RST-ID
002990         PERFORM PRINT-SUBTOTAL-LINE
003000         MOVE RWK-RST-ID TO WS-BRK-RST-ID
003010         PERFORM ZERO-THE-SUBTOTAL
003020         PERFORM PRINT-RESTAURANT-HEADER.
003030 
003040 ZERO-THE-SUBTOTAL.
003050     MOVE ZEROES TO WS-SUB-COUNT WS-SUB-ITEMS-TOTAL
003060                    WS-SUB-DISCOUNT WS-SUB-TIP WS-SUB-TOTAL.
003070 
003080 PRINT-RESTAURANT-HEADER.
003090     MOVE WS-BRK-RST-ID TO WS-LOOKUP-RST-ID.
003100     PERFORM FIND-RESTAURANT-BY-ID.
003110     MOVE SPACE TO RESTAURANT-HEADER-LINE.
003120     MOVE WS-BRK-RST-ID TO PRINT-RST-ID.
003130     IF WS-RST-WAS-FOUND
003140         MOVE WS-RST-NAME (WS-RST-FOUND-IX) TO PRINT-RST-NAME
003150     ELSE
003160         MOVE "*RESTAURANT NOT ON FILE*" TO PRINT-RST-NAME.
003170     MOVE RESTAURANT-HEADER-LINE TO REGISTER-RECORD.
003180     PERFORM WRITE-TO-REGISTER.
003190 
003200 PRINT-THE-DETAIL-LINE.
003210     MOVE SPACE TO DETAIL-LINE.
003220     MOVE RWK-ORD-ID TO PRINT-ORDER-ID.
003230     MOVE RWK-CUST-ID TO PRINT-CUST-ID.
003240     MOVE RWK-STATUS TO PRINT-STATUS.
003250     MOVE RWK-ITEMS-TOTAL TO PRINT-ITEMS-TOTAL.
003260     MOVE RWK-DISCOUNT TO PRINT-DISCOUNT.
003270     MOVE RWK-TIP TO PRINT-TIP.
003280     MOVE RWK-TOTAL TO PRINT-TOTAL.
003290     MOVE DETAIL-LINE TO REGISTER-RECORD.
003300     PERFORM WRITE-TO-REGISTER.
003310 
003320 ADD-TO-SUBTOTAL.
003330     ADD 1 TO WS-SUB-COUNT.
003340     ADD RWK-ITEMS-TOTAL TO WS-SUB-ITEMS-TOTAL.
003350     ADD RWK-DISCOUNT TO WS-SUB-DISCOUNT.
003360     ADD RWK-TIP TO WS-SUB-TIP.
003370     ADD RWK-TOTAL TO WS-SUB-TOTAL.
003380 
003390 ADD-TO-GRAND-TOTAL.
003400     ADD 1 TO WS-GRD-COUNT.
003410     ADD RWK-ITEMS-TOTAL TO WS-GRD-ITEMS-TOTAL.
003420     ADD RWK-DISCOUNT TO WS-GRD-DISCOUNT.
003430     ADD RWK-TIP TO WS-GRD-TIP.
003440     ADD RWK-TOTAL TO WS-GRD-TOTAL.
003450 
003460 PRINT-SUBTOTAL-LINE.
003470     MOVE SPACE TO SUBTOTAL-LINE.
003480     MOVE WS-SUB-COUNT TO PRINT-SUB-COUNT.
003490     MOVE WS-SUB-ITEMS-TOTAL TO PRINT-SUB-ITEMS.
003500     MOVE WS-SUB-DISCOUNT TO PRINT-SUB-DISCOUNT.
003510     MOVE WS-SUB-TIP TO PRINT-SUB-TIP.
003520     MOVE WS-SUB-TOTAL TO PRINT-SUB-TOTAL.
003530     MOVE SUBTOTAL-LINE TO REGISTER-RECORD.
003540     PERFORM WRITE-TO-REGISTER.
003550     PERFORM LINE-FEED.
003560 
003570 PRINT-GRAND-TOTAL-LINE.
003580     MOVE SPACE TO GRAND-TOTAL-LINE.
003590     MOVE WS-GRD-COUNT TO PRINT-GRD-COUNT.
003600     MOVE WS-GRD-ITEMS-TOTAL TO PRINT-GRD-ITEMS.
003610     MOVE WS-GRD-DISCOUNT TO PRINT-GRD-DISCOUNT.
003620     MOVE WS-GRD-TIP TO PRINT-GRD-TIP.
003630     MOVE WS-GRD-TOTAL TO PRINT-GRD-TOTAL.
003640     MOVE GRAND-TOTAL-LINE TO REGISTER-RECORD.
003650     PERFORM WRITE-TO-REGISTER.
003660 
003670 WRITE-TO-REGISTER.
003680     WRITE REGISTER-RECORD.
003690     ADD 1 TO LINE-COUNT.
003700 
003710 LINE-FEED.
003720     MOVE SPACE TO REGISTER-RECORD.
003730     WRITE REGISTER-RECORD.
003740 
003750 START-NEW-PAGE.
003760     ADD 1 TO PAGE-NUMBER.
003770     MOVE WS-RUN-DATE TO PRINT-RUN-DATE.
003780     MOVE TITLE-LINE TO REGISTER-RECORD.
003790     PERFORM WRITE-TO-REGISTER.
003800     PERFORM LINE-FEED.
003810     MOVE COLUMN-LINE TO REGISTER-RECORD.
003820     PERFORM WRITE-TO-REGISTER.
003830     MOVE ZERO TO LINE-COUNT.
003840 
003850     COPY "plrtlk01.cbl".
