000100*--------------------------------------------
000110* plcpval01.cbl - procedure library: coupon
000120* validity and the DATE-RULES date-math it
000130* rests on.  Copied at the tail of PROCEDURE
000140* DIVISION by ORDPOST01 and CPNSCN01.  All
000150* "now" comparisons use WS-RUN-TIMESTAMP
000160* (WSCLK01) -- never the system clock.
000170*--------------------------------------------
000180*--------------------------------------------
000190* USAGE:
000200*  MOVE date TO WS-DRNG-DATE.
000210*  MOVE start-or-zero TO WS-DRNG-START.
000220*  MOVE end-or-zero TO WS-DRNG-END.
000230*  PERFORM DATE-IN-RANGE-TEST.
000240* RETURNS:
000250*  WS-DRNG-IN-RANGE.
000260*--------------------------------------------
000270 DATE-IN-RANGE-TEST.
000280     MOVE "Y" TO WS-DRNG-RESULT-FLAG.
000290     IF WS-DRNG-START NOT = ZEROES
000300            AND WS-DRNG-DATE < WS-DRNG-START
000310         MOVE "N" TO WS-DRNG-RESULT-FLAG.
000320     IF WS-DRNG-END NOT = ZEROES
000330            AND WS-DRNG-DATE > WS-DRNG-END
000340         MOVE "N" TO WS-DRNG-RESULT-FLAG.
000350 
000360*--------------------------------------------
000370* USAGE:
000380*  MOVE CPN-EXPIRES TO WS-CPNVAL-EXPIRES.
000390*  PERFORM COUPON-IS-EXPIRED-TEST.
000400* RETURNS:
000410*  WS-CPNVAL-IS-EXPIRED.  All zeroes in
000420*  WS-CPNVAL-EXPIRES means "never expires",
000430*  which is never expired.  A coupon expiring
000440*  at exactly the run timestamp IS expired
000450*  (strict inequality).
000460*--------------------------------------------
000470 COUPON-IS-EXPIRED-TEST.
000480     MOVE "N" TO WS-CPNVAL-EXPIRED-FLAG.
000490     IF WS-CPNVAL-EXPIRES NOT = ZEROES
000500            AND WS-RUN-TIMESTAMP NOT < WS-CPNVAL-EXPIRES
000510         MOVE "Y" TO WS-CPNVAL-EXPIRED-FLAG.
000520 
000530*--------------------------------------------
000540* USAGE:
000550*  MOVE CPN-EXPIRES TO WS-CPNVAL-EXPIRES.
000560*  PERFORM COUPON-IS-EXPIRING-TEST.
000570* RETURNS:
000580*  WS-CPNVAL-IS-EXPIRING.  True for coupons
000590*  that are already expired, too -- the
000600*  screening report calls those out under
000610*  EXPIRED, ahead of this test.
000620*--------------------------------------------
000630 COUPON-IS-EXPIRING-TEST.
000640     MOVE "N" TO WS-CPNVAL-EXPIRING-FLAG.
000650     IF WS-CPNVAL-EXPIRES NOT = ZEROES
000660            AND WS-CPNVAL-EXPIRES < WS-EXPIRING-THRESHOLD
000670         MOVE "Y" TO WS-CPNVAL-EXPIRING-FLAG.
000680 
000690*--------------------------------------------
000700* USAGE:
000710*  MOVE CPN-ACTIVE   TO WS-CPNVAL-ACTIVE.
000720*  MOVE CPN-EXPIRES  TO WS-CPNVAL-EXPIRES.
000730*  PERFORM COUPON-ACCEPT-TEST.
000740* RETURNS:
000750*  WS-CPNVAL-IS-VALID -- the ORDER-POSTING
000760*  accept/reject test for a coupon code
000770*  carried on a transaction.
000780*--------------------------------------------
000790 COUPON-ACCEPT-TEST.
000800     MOVE "N" TO WS-CPNVAL-VALID-FLAG.
000810     IF WS-CPNVAL-ACTIVE = "Y"
000820         PERFORM COUPON-IS-EXPIRED-TEST
000830         IF NOT WS-CPNVAL-IS-EXPIRED
000840             MOVE "Y" TO WS-CPNVAL-VALID-FLAG.
000850 
000860*--------------------------------------------
000870* USAGE:
000880*  MOVE CPN-ACTIVE  TO WS-CPNVAL-ACTIVE.
000890*  MOVE CPN-EXPIRES TO WS-CPNVAL-EXPIRES.
000900*  PERFORM COUPON-CLASSIFY.
000910* RETURNS:
000920*  WS-CPNVAL-CLASS = INACTIVE, EXPIRED,
000930*  EXPIRING or VALID -- used by the coupon
000940*  screening scan.
000950*--------------------------------------------
000960 COUPON-CLASSIFY.
000970     IF WS-CPNVAL-ACTIVE NOT = "Y"
000980         MOVE "INACTIVE" TO WS-CPNVAL-CLASS
000990     ELSE
001000         PERFORM COUPON-IS-EXPIRED-TEST
001010         IF WS-CPNVAL-IS-EXPIRED
001020             MOVE "EXPIRED" TO WS-CPNVAL-CLASS
001030         ELSE
001040             PERFORM COUPON-IS-EXPIRING-TEST
001050             IF WS-CPNVAL-IS-EXPIRING
001060                 MOVE "EXPIRING" TO WS-CPNVAL-CLASS
001070             ELSE
001080                 MOVE "VALID" TO WS-CPNVAL-CLASS.
001090 
001100*--------------------------------------------
001110* USAGE:
001120*  MOVE WS-RUN-TIMESTAMP TO WS-EXPIRING-THRESHOLD
001130*      (done by the caller before this PERFORM).
001140*  PERFORM ADD-ONE-DAY-TO-RUN-TIMESTAMP.
001150* RETURNS:
001160*  WS-EXPIRING-THRESHOLD advanced by exactly
001170*  24 hours -- since a day is 24 hours, that
001180*  is the calendar date bumped by one day with
001190*  the time-of-day left untouched.
001200*--------------------------------------------
001210 ADD-ONE-DAY-TO-RUN-TIMESTAMP.
001220     MOVE WS-RUN-TIME TO WS-EXPR-TIME.
001230     MOVE WS-RUN-YYYY TO WS-EXPR-YYYY.
001240     MOVE WS-RUN-MM TO WS-EXPR-MM.
001250     MOVE WS-RUN-DD TO WS-EXPR-DD.
001260     PERFORM SET-LEAP-YEAR-FLAG.
001270     MOVE WS-DIM-ENTRY (WS-RUN-MM) TO WS-DIM-THIS-MONTH.
001280     IF WS-RUN-MM = 2 AND WS-YEAR-IS-LEAP
001290         ADD 1 TO WS-DIM-THIS-MONTH.
001300 
001310     IF WS-RUN-DD < WS-DIM-THIS-MONTH
001320         ADD 1 TO WS-EXPR-DD
001330     ELSE
001340         MOVE 1 TO WS-EXPR-DD
001350         IF WS-RUN-MM < 12
001360             ADD 1 TO WS-EXPR-MM
001370         ELSE
001380             MOVE 1 TO WS-EXPR-MM
001390             ADD 1 TO WS-EXPR-YYYY.
001400 
001410*--------------------------------------------
001420* Sets WS-YEAR-IS-LEAP for WS-RUN-YYYY using
001430* the usual divisible-by-4-but-not-100-unless-
001440* 400 test (same shape as the shop's old date
001450* routines' CHECK-DATE leap test).
001460*--------------------------------------------
001470 SET-LEAP-YEAR-FLAG.
001480     MOVE "N" TO WS-LEAP-YEAR-FLAG.
001490     DIVIDE WS-RUN-YYYY BY 400 GIVING WS-LEAP-QUOTIENT
001500            REMAINDER WS-LEAP-REMAINDER.
001510     IF WS-LEAP-REMAINDER = 0
001520         MOVE "Y" TO WS-LEAP-YEAR-FLAG
001530     ELSE
001540         DIVIDE WS-RUN-YYYY BY 100 GIVING WS-LEAP-QUOTIENT
001550                REMAINDER WS-LEAP-REMAINDER
001560         IF WS-LEAP-REMAINDER = 0
001570             MOVE "N" TO WS-LEAP-YEAR-FLAG
001580         ELSE
001590             DIVIDE WS-RUN-YYYY BY 4 GIVING WS-LEAP-QUOTIENT
001600                    REMAINDER WS-LEAP-REMAINDER
001610             IF WS-LEAP-REMAINDER = 0
001620                 MOVE "Y" TO WS-LEAP-YEAR-FLAG
001630             ELSE
001640                 MOVE "N" TO WS-LEAP-YEAR-FLAG.
