000100*--------------------------------------------
000110* plmtlk01.cbl - procedure library: meal table
000120* lookup.  Copied at the tail of PROCEDURE
000130* DIVISION by any program that loaded WSMTB01.
000140*
000150* USAGE:
000160*  MOVE meal-id TO WS-LOOKUP-MEAL-ID.
000170*  PERFORM FIND-MEAL-BY-ID.
000180* RETURNS:
000190*  WS-MEA-WAS-FOUND and, if found,
000200*  WS-MEA-FOUND-IX pointing at the entry in
000210*  WS-MEA-TABLE.
000220*--------------------------------------------
000230 FIND-MEAL-BY-ID.
000240     MOVE "N" TO WS-MEA-FOUND-FLAG.
000250     SET WS-MEA-IX TO 1.
000260     PERFORM TEST-ONE-MEAL-ENTRY
000270         UNTIL WS-MEA-IX > WS-MEA-TBL-COUNT
000280            OR WS-MEA-WAS-FOUND.
000290 
000300 TEST-ONE-MEAL-ENTRY.
000310     IF WS-MEA-ID (WS-MEA-IX) = WS-LOOKUP-MEAL-ID
000320         MOVE "Y" TO WS-MEA-FOUND-FLAG
000330         SET WS-MEA-FOUND-IX TO WS-MEA-IX
000340     ELSE
000350         SET WS-MEA-IX UP BY 1.
