000100*--------------------------------------------
000110* plprice01.cbl - procedure library: the
000120* ORDER-PRICING engine.  Copied at the tail of
000130* PROCEDURE DIVISION by ORDPOST01.  Operates
000140* directly on ORDER-RECORD (FDORD01) which the
000150* caller has already loaded with the item
000160* table and discount percent before performing
000170* these paragraphs, plus the WS-PRC- scratch
000180* fields in WSPRC01 for the general-purpose
000190* routines.
000200*--------------------------------------------
000210*--------------------------------------------
000220* USAGE:
000230*  ORD-ITEM-CNT and ORD-ITEM (1 thru CNT) must
000240*  already hold quantity and price-at-order.
000250*  PERFORM COMPUTE-ITEMS-TOTAL.
000260* RETURNS:
000270*  ORD-ITEMS-TOTAL.  An empty item list totals
000280*  zero.
000290*--------------------------------------------
000300 COMPUTE-ITEMS-TOTAL.
000310     MOVE ZEROES TO ORD-ITEMS-TOTAL.
000320     IF ORD-ITEM-CNT > ZERO
000330         MOVE 1 TO WS-PRC-ITEM-IX
000340         PERFORM ADD-ONE-ITEM-LINE
000350             UNTIL WS-PRC-ITEM-IX > ORD-ITEM-CNT.
000360 
000370 ADD-ONE-ITEM-LINE.
000380     COMPUTE ORD-ITEMS-TOTAL =
000390             ORD-ITEMS-TOTAL +
000400             (ORD-ITM-PRICE (WS-PRC-ITEM-IX) *
000410              ORD-ITM-QTY (WS-PRC-ITEM-IX)).
000420     ADD 1 TO WS-PRC-ITEM-IX.
000430 
000440*--------------------------------------------
000450* USAGE:
000460*  MOVE amount TO WS-PRC-AMOUNT.
000470*  MOVE whole-percent TO WS-PRC-PCT.
000480*  PERFORM COMPUTE-PCT-OF-AMOUNT.
000490* RETURNS:
000500*  WS-PRC-RESULT, rounded half-up to 2
000510*  decimals.  Shared by COMPUTE-DISCOUNT and
000520*  COMPUTE-TAX below.
000530*--------------------------------------------
000540 COMPUTE-PCT-OF-AMOUNT.
000550     COMPUTE WS-PRC-RESULT ROUNDED =
000560             WS-PRC-AMOUNT * WS-PRC-PCT / 100.
000570 
000580*--------------------------------------------
000590* USAGE:
000600*  ORD-ITEMS-TOTAL and ORD-DISC-PCT must
000610*  already be set (zero percent when there is
000620*  no coupon).
000630*  PERFORM COMPUTE-DISCOUNT.
000640* RETURNS:
000650*  ORD-DISCOUNT, capped so it never exceeds
000660*  ORD-ITEMS-TOTAL.
000670*--------------------------------------------
000680 COMPUTE-DISCOUNT.
000690     MOVE ORD-ITEMS-TOTAL TO WS-PRC-AMOUNT.
000700     MOVE ORD-DISC-PCT TO WS-PRC-PCT.
000710     PERFORM COMPUTE-PCT-OF-AMOUNT.
000720     MOVE WS-PRC-RESULT TO ORD-DISCOUNT.
000730     IF ORD-DISCOUNT > ORD-ITEMS-TOTAL
000740         MOVE ORD-ITEMS-TOTAL TO ORD-DISCOUNT.
000750 
000760*--------------------------------------------
000770* USAGE:
000780*  ORD-ITEMS-TOTAL, ORD-DISCOUNT and ORD-TIP
000790*  must already be set (zero tip when none was
000800*  given).
000810*  PERFORM COMPUTE-FINAL-TOTAL.
000820* RETURNS:
000830*  ORD-TOTAL, floored at 0.00 -- it is never
000840*  allowed to go negative.
000850*--------------------------------------------
000860 COMPUTE-FINAL-TOTAL.
000870     COMPUTE ORD-TOTAL =
000880             ORD-ITEMS-TOTAL - ORD-DISCOUNT + ORD-TIP.
000890     IF ORD-TOTAL < ZEROES
000900         MOVE ZEROES TO ORD-TOTAL.
000910 
000920*--------------------------------------------
000930* Supporting pricing rules kept in this
000940* library for the day a run needs them; this
000950* batch does not exercise them beyond the
000960* rule itself.
000970*--------------------------------------------
000980*--------------------------------------------
000990* USAGE:
001000*  MOVE subtotal TO WS-PRC-AMOUNT.
001010*  MOVE tax-rate-or-zero TO WS-PRC-TAX-RATE.
001020*  PERFORM COMPUTE-TAX.
001030* RETURNS:
001040*  WS-PRC-TAX-AMOUNT, rounded half-up.
001050*--------------------------------------------
001060 COMPUTE-TAX.
001070     MOVE WS-PRC-TAX-RATE TO WS-PRC-PCT.
001080     PERFORM COMPUTE-PCT-OF-AMOUNT.
001090     MOVE WS-PRC-RESULT TO WS-PRC-TAX-AMOUNT.
001100 
001110*--------------------------------------------
001120* USAGE:
001130*  MOVE subtotal TO WS-PRC-AMOUNT.
001140*  MOVE free-delivery-threshold TO
001150*      WS-PRC-FREE-THRESHOLD.
001160*  MOVE base-fee TO WS-PRC-BASE-FEE.
001170*  PERFORM COMPUTE-DELIVERY-FEE.
001180* RETURNS:
001190*  WS-PRC-DELIVERY-FEE -- zero once the
001200*  subtotal meets the free-delivery threshold,
001210*  the base fee otherwise.
001220*--------------------------------------------
001230 COMPUTE-DELIVERY-FEE.
001240     IF WS-PRC-AMOUNT NOT < WS-PRC-FREE-THRESHOLD
001250         MOVE ZEROES TO WS-PRC-DELIVERY-FEE
001260     ELSE
001270         MOVE WS-PRC-BASE-FEE TO WS-PRC-DELIVERY-FEE.
001280 
001290*--------------------------------------------
001300* USAGE:
001310*  MOVE part TO WS-PRC-PART.
001320*  MOVE whole TO WS-PRC-WHOLE.
001330*  PERFORM COMPUTE-PERCENTAGE.
001340* RETURNS:
001350*  WS-PRC-PERCENTAGE, rounded half-up; a zero
001360*  whole returns zero rather than dividing by
001370*  zero.
001380*--------------------------------------------
001390 COMPUTE-PERCENTAGE.
001400     IF WS-PRC-WHOLE = ZEROES
001410         MOVE ZEROES TO WS-PRC-PERCENTAGE
001420     ELSE
001430         COMPUTE WS-PRC-PERCENTAGE ROUNDED =
001440                 WS-PRC-PART * 100 / WS-PRC-WHOLE.
