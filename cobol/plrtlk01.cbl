000100*--------------------------------------------
000110* plrtlk01.cbl - procedure library: restaurant
000120* table lookup.  Copied at the tail of
000130* PROCEDURE DIVISION by any program that
000140* loaded WSRTB01.
000150*
000160* USAGE:
000170*  MOVE restaurant-id TO WS-LOOKUP-RST-ID.
000180*  PERFORM FIND-RESTAURANT-BY-ID.
000190* RETURNS:
000200*  WS-RST-WAS-FOUND and, if found,
000210*  WS-RST-FOUND-IX pointing at the entry in
000220*  WS-RST-TABLE.
000230*--------------------------------------------
000240 FIND-RESTAURANT-BY-ID.
000250     MOVE "N" TO WS-RST-FOUND-FLAG.
000260     SET WS-RST-IX TO 1.
000270     PERFORM TEST-ONE-RST-ENTRY
000280         UNTIL WS-RST-IX > WS-RST-TBL-COUNT
000290            OR WS-RST-WAS-FOUND.
000300 
000310 TEST-ONE-RST-ENTRY.
000320     IF WS-RST-ID (WS-RST-IX) = WS-LOOKUP-RST-ID
000330         MOVE "Y" TO WS-RST-FOUND-FLAG
000340         SET WS-RST-FOUND-IX TO WS-RST-IX
000350     ELSE
000360         SET WS-RST-IX UP BY 1.
