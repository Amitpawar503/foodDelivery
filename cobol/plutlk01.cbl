000100*--------------------------------------------
000110* plutlk01.cbl - procedure library: user table
000120* lookup.  Copied at the tail of PROCEDURE
000130* DIVISION by any program that loaded WSUTB01.
000140*
000150* USAGE:
000160*  MOVE user-id TO WS-LOOKUP-USER-ID.
000170*  PERFORM FIND-USER-BY-ID.
000180* RETURNS:
000190*  WS-USR-WAS-FOUND and, if found,
000200*  WS-USR-FOUND-IX pointing at the entry in
000210*  WS-USER-TABLE.
000220*--------------------------------------------
000230 FIND-USER-BY-ID.
000240     MOVE "N" TO WS-USR-FOUND-FLAG.
000250     SET WS-USR-IX TO 1.
000260     PERFORM TEST-ONE-USER-ENTRY
000270         UNTIL WS-USR-IX > WS-USR-TBL-COUNT
000280            OR WS-USR-WAS-FOUND.
000290 
000300 TEST-ONE-USER-ENTRY.
000310     IF WS-USR-ID (WS-USR-IX) = WS-LOOKUP-USER-ID
000320         MOVE "Y" TO WS-USR-FOUND-FLAG
000330         SET WS-USR-FOUND-IX TO WS-USR-IX
000340     ELSE
000350         SET WS-USR-IX UP BY 1.
