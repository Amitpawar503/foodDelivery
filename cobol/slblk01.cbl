000100*--------------------------------------------
000110* slblk01.cbl - select clause for the
000120* per-restaurant customer block list.
000130*--------------------------------------------
000140     SELECT BLOCK-FILE
000150         ASSIGN TO BLOCKS
000160         ORGANIZATION IS LINE SEQUENTIAL
000170         FILE STATUS IS BLK-FILE-STATUS.
