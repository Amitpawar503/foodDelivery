000100*--------------------------------------------
000110* slcpn01.cbl - select clause for the
000120* coupon master.
000130*--------------------------------------------
000140     SELECT COUPON-FILE
000150         ASSIGN TO COUPONS
000160         ORGANIZATION IS LINE SEQUENTIAL
000170         FILE STATUS IS CPN-FILE-STATUS.
