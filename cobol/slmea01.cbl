000100*--------------------------------------------
000110* slmea01.cbl - select clause for the meal
000120* (menu item) master.
000130*--------------------------------------------
000140     SELECT MEAL-FILE
000150         ASSIGN TO MEALS
000160         ORGANIZATION IS LINE SEQUENTIAL
000170         FILE STATUS IS MEA-FILE-STATUS.
