000100*--------------------------------------------
000110* slord01.cbl - select clause for the posted
000120* order master.  Written by ORDPOST01, rewritten
000130* whole by STXAPP01, read by ORDREG01.
000140*--------------------------------------------
000150     SELECT ORDER-FILE
000160         ASSIGN TO ORDERS
000170         ORGANIZATION IS LINE SEQUENTIAL
000180         FILE STATUS IS ORD-FILE-STATUS.
