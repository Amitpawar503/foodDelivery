000100*--------------------------------------------
000110* slotx01.cbl - select clause for the
000120* incoming order transaction file.
000130*--------------------------------------------
000140     SELECT ORDER-TXN-FILE
000150         ASSIGN TO ORDTXN
000160         ORGANIZATION IS LINE SEQUENTIAL
000170         FILE STATUS IS OTX-FILE-STATUS.
