000100*--------------------------------------------
000110* slreg01.cbl - select clauses for the order
000120* register print file and the SORT/work files
000130* ORDREG01 uses to put ORDERS in restaurant
000140* order (same shape as BILRPT02's due-date sort).
000150*--------------------------------------------
000160     SELECT REGISTER-FILE
000170         ASSIGN TO REGISTER
000180         ORGANIZATION IS LINE SEQUENTIAL
000190         FILE STATUS IS REG-FILE-STATUS.
000200 
000210     SELECT REG-WORK-FILE
000220         ASSIGN TO REGWORK
000230         ORGANIZATION IS SEQUENTIAL.
000240 
000250     SELECT REG-SORT-FILE
000260         ASSIGN TO SORTWK1.
