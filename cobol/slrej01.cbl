000100*--------------------------------------------
000110* slrej01.cbl - select clause for the
000120* rejected-transaction log.
000130*--------------------------------------------
000140     SELECT REJECT-FILE
000150         ASSIGN TO REJECTS
000160         ORGANIZATION IS LINE SEQUENTIAL
000170         FILE STATUS IS REJ-FILE-STATUS.
