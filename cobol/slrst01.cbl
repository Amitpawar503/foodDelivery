000100*--------------------------------------------
000110* slrst01.cbl - select clause for the
000120* restaurant master.
000130*--------------------------------------------
000140     SELECT RESTAURANT-FILE
000150         ASSIGN TO RESTAURANTS
000160         ORGANIZATION IS LINE SEQUENTIAL
000170         FILE STATUS IS RST-FILE-STATUS.
