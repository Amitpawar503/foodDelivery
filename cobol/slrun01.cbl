000100*--------------------------------------------
000110* slrun01.cbl - select clause for the one-
000120* record run-control file that supplies the
000130* batch run timestamp (see WSCLK01 -- no
000140* program in this run ever asks the system
000150* clock what time it is).
000160*--------------------------------------------
000170     SELECT RUN-CONTROL-FILE
000180         ASSIGN TO RUNCTL
000190         ORGANIZATION IS LINE SEQUENTIAL
000200         FILE STATUS IS RUN-FILE-STATUS.
