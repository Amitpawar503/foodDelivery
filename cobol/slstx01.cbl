000100*--------------------------------------------
000110* slstx01.cbl - select clause for the
000120* status-change transaction file.
000130*--------------------------------------------
000140     SELECT STATUS-TXN-FILE
000150         ASSIGN TO STATXN
000160         ORGANIZATION IS LINE SEQUENTIAL
000170         FILE STATUS IS STX-FILE-STATUS.
