000100*--------------------------------------------
000110* slusr01.cbl - select clause for the user
000120* master (customers, restaurant owners, admins)
000130*--------------------------------------------
000140     SELECT USER-FILE
000150         ASSIGN TO USERS
000160         ORGANIZATION IS LINE SEQUENTIAL
000170         FILE STATUS IS USER-FILE-STATUS.
