000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. STXAPP01.
000120 AUTHOR. J TATE.
000130 INSTALLATION. DELIVERY SYSTEMS GROUP.
000140 DATE-WRITTEN. 06-18-1990.
000150 DATE-COMPILED.
000160 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*--------------------------------------------
000180* Apply status-change transactions against
000190* the posted order file.  Every order in the
000200* file is loaded into memory, amended in
000210* place by whichever transactions are allowed,
000220* and the whole file is rewritten at close.
000230* Transactions the role/sequence rules do not
000240* permit go to the reject file instead.
000250*--------------------------------------------
000260*--------------------------------------------
000270* CHANGE LOG
000280* 06-18-90 JT  ORIG   INITIAL WRITE-UP, TICKET DS-052.                ORIG
000290* 06-19-90 JT  ORIG   FORWARD-SEQUENCE TABLE ADDED.                   ORIG
000300* 02-11-91 RH  DS-060 OWNER MAY NOW CANCEL FROM                      DS060
000310*                     PROCESSING, NOT JUST PLACED.
000320* 07-30-92 JT  DS-070 ADMIN ROLE CAN NOW FORCE ANY                   DS070
000330*                     FORWARD CHANGE REGARDLESS OF ACTOR.
000340* 04-19-93 RH  DS-078 CUSTOMER RECEIVE-CONFIRM RULE                  DS078
000350*                     ADDED (DELIVERED TO RECEIVED ONLY).
000360* 12-02-94 JT  DS-095 REJECT REASON TEXT WIDENED, WAS                DS095
000370*                     TRUNCATING "STATUS CHANGE NOT ...".
000380* 03-08-96 RH  DS-108 IN-MEMORY ORDER TABLE RAISED                   DS108
000390*                     1000 TO 2000 ROWS.
000400* 09-23-97 JT  DS-119 APPLIED/REJECTED COUNTERS ADDED                DS119
000410*                     TO THE RUN SUMMARY.
000420* 11-30-98 RH  Y2K    EXPANDED ORDER DATE/TIMESTAMP                    Y2K
000430*                     FIELDS FOR 4-DIGIT CENTURY.
000440* 05-14-99 JT  Y2K    RE-TESTED AGAINST 1999/2000                      Y2K
000450*                     BOUNDARY TRANSACTIONS, CLEAN.
000460* 01-09-02 RH  DS-137 OWNER LOOKUP NOW USES THE SAME                 DS137
000470*                     WSRTB01 TABLE AS ORDPOST01.
000480* 04-22-03 JT  DS-144 CANCELED/RECEIVED ORDERS WERE                  DS144
000490*                     GOING BACK THROUGH THE FORWARD-
000500*                     SEQUENCE TABLE, WHICH HAS NO
000510*                     CANCELED ENTRY -- POSITION CAME
000520*                     BACK ZERO AND FELL THROUGH THE
000530*                     >  TEST AS IF NOT-FOUND.  ADDED
000540*                     A FINAL-STATUS CHECK AHEAD OF
000550*                     THE CANCEL/FORWARD SPLIT SO A
000560*                     FINAL ORDER IS REJECTED OUTRIGHT.
000570*--------------------------------------------
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620 
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650 
000660     COPY "slusr01.cbl".
000670 
000680     COPY "slrst01.cbl".
000690 
000700     COPY "slstx01.cbl".
000710 
000720     COPY "slord01.cbl".
000730 
000740     COPY "slrej01.cbl".
000750 
000760 DATA DIVISION.
000770 FILE SECTION.
000780 
000790     COPY "fdusr01.cbl".
000800 
000810     COPY "fdrst01.cbl".
000820 
000830     COPY "fdstx01.cbl".
000840 
000850     COPY "fdord01.cbl".
000860 
000870     COPY "fdrej01.cbl".
000880 
000890 WORKING-STORAGE SECTION.
000900 
000910 01  WS-FILE-STATUS-FIELDS.
000920     05  USER-FILE-STATUS            PIC X(2).
000930     05  RST-FILE-STATUS             PIC X(2).
000940     05  STX-FILE-STATUS             PIC X(2).
000950     05  ORD-FILE-STATUS             PIC X(2).
000960     05  REJ-FILE-STATUS             PIC X(2).
000970     05  FILLER                      PIC X(2).
000980 
000990 77  USER-FILE-AT-END                PIC X VALUE "N".
001000 77  RST-FILE-AT-END                 PIC X VALUE "N".
001010 77  ORD-FILE-AT-END                 PIC X VALUE "N".
001020 77  STX-FILE-AT-END                 PIC X VALUE "N".
001030 
001040 77  WS-STX-IS-GOOD                  PIC X VALUE "Y".
001050     88  WS-STX-PASSED               VALUE "Y".
001060 77  WS-REJECT-REASON                PIC X(30) VALUE SPACE.
001070 
001080 77  WS-STX-READ-COUNT               PIC 9(7) COMP.
001090 77  WS-STX-APPLIED-COUNT            PIC 9(7) COMP.
001100 77  WS-STX-REJECT-COUNT             PIC 9(7) COMP.
001110 
001120*--------------------------------------------
001130* Forward-sequence table -- position of each
001140* status in PLACED > PROCESSING > IN-ROUTE >
001150* DELIVERED > RECEIVED.  A move is forward
001160* only when the target's position exceeds the
001170* current position.
001180*--------------------------------------------
001190 01  WS-SEQUENCE-TABLE.
001200     05  FILLER                      PIC X(10) VALUE "PLACED".
001210     05  FILLER                      PIC X(10) VALUE "PROCESSING".
001220     05  FILLER                      PIC X(10) VALUE "IN-ROUTE".
001230     05  FILLER                      PIC X(10) VALUE "DELIVERED".
001240     05  FILLER                      PIC X(10) VALUE "RECEIVED".
001250 01  WS-SEQUENCE REDEFINES WS-SEQUENCE-TABLE.
001260     05  WS-SEQ-ENTRY OCCURS 5 TIMES PIC X(10).
001270 
001280 77  WS-CUR-POSITION                 PIC 9(2) COMP.
001290 77  WS-NEW-POSITION                 PIC 9(2) COMP.
001300 77  WS-SEQ-SCAN-IX                  PIC 9(2) COMP.
001310 
001320 77  WS-ACTOR-ROLE                   PIC X(8).
001330 
001340     COPY "wsutb01.cbl".
001350 
001360     COPY "wsrtb01.cbl".
001370 
001380     COPY "wsotb01.cbl".
001390 
001400 PROCEDURE DIVISION.
001410 PROGRAM-BEGIN.
001420     PERFORM OPENING-PROCEDURE.
001430     PERFORM MAIN-PROCESS.
001440     PERFORM CLOSING-PROCEDURE.
001450 
001460 PROGRAM-EXIT.
001470     EXIT PROGRAM.
001480 
001490 PROGRAM-DONE.
001500     STOP RUN.
001510 
001520 OPENING-PROCEDURE.
001530     OPEN INPUT USER-FILE.
001540     OPEN INPUT RESTAURANT-FILE.
001550     OPEN INPUT STATUS-TXN-FILE.
001560     OPEN INPUT ORDER-FILE.
001570     OPEN OUTPUT REJECT-FILE.
001580 
001590     PERFORM LOAD-USER-TABLE.
001600     PERFORM LOAD-RESTAURANT-TABLE.
001610     PERFORM LOAD-ORDER-TABLE.
001620 
001630     CLOSE ORDER-FILE.
001640 
001650     MOVE ZEROES TO WS-STX-READ-COUNT
001660                    WS-STX-APPLIED-COUNT
001670                    WS-STX-REJECT-COUNT.
001680 
001690 CLOSING-PROCEDURE.
001700     CLOSE USER-FILE.
001710     CLOSE RESTAURANT-FILE.
001720     CLOSE STATUS-TXN-FILE.
001730     CLOSE REJECT-FILE.
001740     OPEN OUTPUT ORDER-FILE.
001750     PERFORM REWRITE-ORDER-FILE.
001760     CLOSE ORDER-FILE.
001770     DISPLAY "STXAPP01 - STATUS TXNS READ.......: "
001780             WS-STX-READ-COUNT.
001790     DISPLAY "STXAPP01 - STATUS CHANGES APPLIED.: "
001800             WS-STX-APPLIED-COUNT.
001810     DISPLAY "STXAPP01 - STATUS TXNS REJECTED...: "
001820             WS-STX-REJECT-COUNT.
001830 
001840*--------------------------------------------
001850* Master and order table loads
001860*--------------------------------------------
001870 LOAD-USER-TABLE.
001880     MOVE ZEROES TO WS-USR-TBL-COUNT.
001890     MOVE "N" TO USER-FILE-AT-END.
001900     PERFORM READ-NEXT-USER-RECORD.
001910     PERFORM ADD-USER-TO-TABLE
001920         UNTIL USER-FILE-AT-END = "Y".
001930 
001940 READ-NEXT-USER-RECORD.
001950     READ USER-FILE RECORD
001960         AT END MOVE "Y" TO USER-FILE-AT-END.
001970 
001980 ADD-USER-TO-TABLE.
001990     ADD 1 TO WS-USR-TBL-COUNT.
002000     SET WS-USR-IX TO WS-USR-TBL-COUNT.
002010     MOVE USR-ID TO WS-USR-ID (WS-USR-IX).
002020     MOVE USR-EMAIL TO WS-USR-EMAIL (WS-USR-IX).
002030     MOVE USR-NAME TO WS-USR-NAME (WS-USR-IX).
002040     MOVE USR-ROLE TO WS-USR-ROLE (WS-USR-IX).
002050     MOVE USR-BLOCKED TO WS-USR-BLOCKED (WS-USR-IX).
002060     PERFORM READ-NEXT-USER-RECORD.
002070 
002080 LOAD-RESTAURANT-TABLE.
002090     MOVE ZEROES TO WS-RST-TBL-COUNT.
002100     MOVE "N" TO RST-FILE-AT-END.
002110     PERFORM READ-NEXT-RST-RECORD.
002120     PERFORM ADD-RST-TO-TABLE
002130         UNTIL RST-FILE-AT-END = "Y".
002140 
002150 READ-NEXT-RST-RECORD.
002160     READ RESTAURANT-FILE RECORD
002170         AT END MOVE "Y" TO RST-FILE-AT-END.
002180 
002190 ADD-RST-TO-TABLE.
002200     ADD 1 TO WS-RST-TBL-COUNT.
002210     SET WS-RST-IX TO WS-RST-TBL-COUNT.
002220     MOVE RST-ID TO WS-RST-ID (WS-RST-IX).
002230     MOVE RST-OWNER-ID TO WS-RST-OWNER-ID (WS-RST-IX).
002240     MOVE RST-NAME TO WS-RST-NAME (WS-RST-IX).
002250     MOVE RST-BLOCKED TO WS-RST-BLOCKED (WS-RST-IX).
002260     PERFORM READ-NEXT-RST-RECORD.
002270 
002280 LOAD-ORDER-TABLE.
002290     MOVE ZEROES TO WS-ORD-TBL-COUNT.
002300     MOVE "N" TO ORD-FILE-AT-END.
002310     PERFORM READ-NEXT-ORDER-RECORD.
002320     PERFORM ADD-ORDER-TO-TABLE
002330         UNTIL ORD-FILE-AT-END = "Y".
002340 
002350 READ-NEXT-ORDER-RECORD.
002360     READ ORDER-FILE RECORD
002370         AT END MOVE "Y" TO ORD-FILE-AT-END.
002380 
002390 ADD-ORDER-TO-TABLE.
002400     ADD 1 TO WS-ORD-TBL-COUNT.
002410     SET WS-ORD-IX TO WS-ORD-TBL-COUNT.
002420     MOVE ORDER-RECORD TO WS-ORD-ENTRY (WS-ORD-IX).
002430     PERFORM READ-NEXT-ORDER-RECORD.
002440 
002450 REWRITE-ORDER-FILE.
002460     SET WS-ORD-IX TO 1.
002470     PERFORM WRITE-ONE-ORDER-ROW
002480         UNTIL WS-ORD-IX > WS-ORD-TBL-COUNT.
002490 
002500 WRITE-ONE-ORDER-ROW.
002510     MOVE WS-ORD-ENTRY (WS-ORD-IX) TO ORDER-RECORD.
002520     WRITE ORDER-RECORD.
002530     SET WS-ORD-IX UP BY 1.
002540 
002550*--------------------------------------------
002560* BATCH FLOW - the status transaction loop
002570*--------------------------------------------
002580 MAIN-PROCESS.
002590     MOVE "N" TO STX-FILE-AT-END.
002600     PERFORM READ-NEXT-STX-RECORD.
002610     PERFORM PROCESS-ONE-STATUS-TXN
002620         UNTIL STX-FILE-AT-END = "Y".
002630 
002640 READ-NEXT-STX-RECORD.
002650     READ STATUS-TXN-FILE RECORD
002660         AT END MOVE "Y" TO STX-FILE-AT-END.
002670 
002680 PROCESS-ONE-STATUS-TXN.
002690     ADD 1 TO WS-STX-READ-COUNT.
002700     PERFORM VALIDATE-THE-STATUS-TXN.
002710     IF WS-STX-PASSED
002720         PERFORM APPLY-STATUS-CHANGE
002730         ADD 1 TO WS-STX-APPLIED-COUNT
002740     ELSE
002750         PERFORM WRITE-THE-REJECT
002760         ADD 1 TO WS-STX-REJECT-COUNT.
002770     PERFORM READ-NEXT-STX-RECORD.
002780 
002790 VALIDATE-THE-STATUS-TXN.
002800     MOVE "Y" TO WS-STX-IS-GOOD.
002810     MOVE SPACE TO WS-REJECT-REASON.
002820     PERFORM TEST-ORDER-EXISTS.
002830     IF WS-STX-PASSED PERFORM TEST-ACTOR-EXISTS.
002840     IF WS-STX-PASSED PERFORM TEST-STATUS-PERMISSION.
002850 
002860 TEST-ORDER-EXISTS.
002870     MOVE "N" TO WS-ORD-FOUND-FLAG.
002880     SET WS-ORD-IX TO 1.
002890     PERFORM TEST-ONE-ORDER-ROW
002900         UNTIL WS-ORD-IX > WS-ORD-TBL-COUNT
002910            OR WS-ORD-WAS-FOUND.
002920     IF NOT WS-ORD-WAS-FOUND
002930         MOVE "N" TO WS-STX-IS-GOOD
002940         MOVE "ORDER NOT FOUND" TO WS-REJECT-REASON.
002950 
002960 TEST-ONE-ORDER-ROW.
002970     IF WS-ORD-ID (WS-ORD-IX) = STX-ORDER-ID
002980         MOVE "Y" TO WS-ORD-FOUND-FLAG
002990         SET WS-ORD-FOUND-IX TO WS-ORD-IX
003000     ELSE
003010         SET WS-ORD-IX UP BY 1.
003020 
003030 TEST-ACTOR-EXISTS.
003040     MOVE STX-ACTOR-ID TO WS-LOOKUP-USER-ID.
003050     PERFORM FIND-USER-BY-ID.
003060     IF NOT WS-USR-WAS-FOUND
003070         MOVE "N" TO WS-STX-IS-GOOD
003080         MOVE "ACTOR NOT FOUND" TO WS-REJECT-REASON
003090     ELSE
003100         MOVE WS-USR-ROLE (WS-USR-FOUND-IX) TO WS-ACTOR-ROLE.
003110 
003120*--------------------------------------------
003130* STATUS-ENGINE role/transition rules, tested
003140* in the order the rule book lists them.  An
003150* order already RECEIVED or CANCELED is a dead
003160* end for every actor including ADMIN and is
003170* rejected here before anything else runs.
003180* What is left is split cancel first (it is
003190* its own path), then the forward-sequence/
003200* role matrix.
003210*--------------------------------------------
003220 TEST-STATUS-PERMISSION.
003230     IF WS-ORD-STATUS-IS-FINAL (WS-ORD-FOUND-IX)
003240         MOVE "N" TO WS-STX-IS-GOOD
003250         MOVE "ORDER STATUS IS FINAL"
003260             TO WS-REJECT-REASON
003270     ELSE
003280     IF STX-NEW-STATUS = "CANCELED"
003290         PERFORM TEST-CANCEL-RULE
003300     ELSE
003310         PERFORM TEST-FORWARD-RULE.
003320 
003330 TEST-CANCEL-RULE.
003340     MOVE "N" TO WS-STX-IS-GOOD.
003350     MOVE WS-ORD-RST-ID (WS-ORD-FOUND-IX) TO WS-LOOKUP-RST-ID.
003360     PERFORM FIND-RESTAURANT-BY-ID.
003370     EVALUATE TRUE
003380         WHEN WS-ACTOR-ROLE = "ADMIN"
003390             MOVE "Y" TO WS-STX-IS-GOOD
003400         WHEN WS-ACTOR-ROLE = "OWNER"
003410              AND WS-RST-OWNER-ID (WS-RST-FOUND-IX)
003420                  = STX-ACTOR-ID
003430              AND (WS-ORD-STATUS (WS-ORD-FOUND-IX) = "PLACED"
003440               OR  WS-ORD-STATUS (WS-ORD-FOUND-IX) = "PROCESSING")
003450             MOVE "Y" TO WS-STX-IS-GOOD
003460         WHEN WS-ACTOR-ROLE = "CUSTOMER"
003470              AND WS-ORD-CUST-ID (WS-ORD-FOUND-IX) = STX-ACTOR-ID
003480              AND WS-ORD-STATUS (WS-ORD-FOUND-IX) = "PLACED"
003490             MOVE "Y" TO WS-STX-IS-GOOD
003500         WHEN OTHER
003510             MOVE "N" TO WS-STX-IS-GOOD.
003520     IF NOT WS-STX-PASSED
003530         MOVE "STATUS CHANGE NOT PERMITTED"
003540             TO WS-REJECT-REASON.
003550 
003560 TEST-FORWARD-RULE.
003570     PERFORM FIND-CURRENT-POSITION.
003580     PERFORM FIND-NEW-POSITION.
003590     MOVE WS-ORD-RST-ID (WS-ORD-FOUND-IX) TO WS-LOOKUP-RST-ID.
003600     PERFORM FIND-RESTAURANT-BY-ID.
003610 
003620     IF WS-NEW-POSITION = ZEROES
003630         MOVE "N" TO WS-STX-IS-GOOD
003640         MOVE "STATUS CHANGE NOT PERMITTED"
003650             TO WS-REJECT-REASON
003660     ELSE
003670     IF WS-NEW-POSITION NOT > WS-CUR-POSITION
003680         MOVE "N" TO WS-STX-IS-GOOD
003690         MOVE "STATUS CHANGE NOT PERMITTED"
003700             TO WS-REJECT-REASON
003710     ELSE
003720         PERFORM TEST-FORWARD-ROLE-PERMISSION.
003730 
003740 TEST-FORWARD-ROLE-PERMISSION.
003750     MOVE "N" TO WS-STX-IS-GOOD.
003760     EVALUATE TRUE
003770         WHEN WS-ACTOR-ROLE = "ADMIN"
003780             MOVE "Y" TO WS-STX-IS-GOOD
003790         WHEN WS-ACTOR-ROLE = "OWNER"
003800              AND WS-RST-OWNER-ID (WS-RST-FOUND-IX)
003810                  = STX-ACTOR-ID
003820              AND (STX-NEW-STATUS = "PROCESSING"
003830               OR  STX-NEW-STATUS = "IN-ROUTE"
003840               OR  STX-NEW-STATUS = "DELIVERED")
003850             MOVE "Y" TO WS-STX-IS-GOOD
003860         WHEN WS-ACTOR-ROLE = "CUSTOMER"
003870              AND WS-ORD-CUST-ID (WS-ORD-FOUND-IX) = STX-ACTOR-ID
003880              AND STX-NEW-STATUS = "RECEIVED"
003890              AND WS-ORD-STATUS (WS-ORD-FOUND-IX) = "DELIVERED"
003900             MOVE "Y" TO WS-STX-IS-GOOD
003910         WHEN OTHER
003920             MOVE "N" TO WS-STX-IS-GOOD.
003930     IF NOT WS-STX-PASSED
003940         MOVE "STATUS CHANGE NOT PERMITTED"
003950             TO WS-REJECT-REASON.
003960 
003970 FIND-CURRENT-POSITION.
003980     MOVE ZEROES TO WS-CUR-POSITION.
003990     MOVE 1 TO WS-SEQ-SCAN-IX.
004000     PERFORM TEST-SEQ-ENTRY-FOR-CURRENT
004010         UNTIL WS-SEQ-SCAN-IX > 5
004020            OR WS-CUR-POSITION NOT = ZEROES.
004030 
004040 TEST-SEQ-ENTRY-FOR-CURRENT.
004050     IF WS-SEQ-ENTRY (WS-SEQ-SCAN-IX) =
004060             WS-ORD-STATUS (WS-ORD-FOUND-IX)
004070         MOVE WS-SEQ-SCAN-IX TO WS-CUR-POSITION
004080     ELSE
004090         ADD 1 TO WS-SEQ-SCAN-IX.
004100 
004110 FIND-NEW-POSITION.
004120     MOVE ZEROES TO WS-NEW-POSITION.
004130     MOVE 1 TO WS-SEQ-SCAN-IX.
004140     PERFORM TEST-SEQ-ENTRY-FOR-NEW
004150         UNTIL WS-SEQ-SCAN-IX > 5
004160            OR WS-NEW-POSITION NOT = ZEROES.
004170 
004180 TEST-SEQ-ENTRY-FOR-NEW.
004190     IF WS-SEQ-ENTRY (WS-SEQ-SCAN-IX) = STX-NEW-STATUS
004200         MOVE WS-SEQ-SCAN-IX TO WS-NEW-POSITION
004210     ELSE
004220         ADD 1 TO WS-SEQ-SCAN-IX.
004230 
004240 APPLY-STATUS-CHANGE.
004250     MOVE STX-NEW-STATUS TO WS-ORD-STATUS (WS-ORD-FOUND-IX).
004260 
004270 WRITE-THE-REJECT.
004280     MOVE STX-ORDER-ID TO REJ-TXN-ID.
004290     MOVE WS-REJECT-REASON TO REJ-REASON.
004300     WRITE REJECT-RECORD.
004310 
004320     COPY "plutlk01.cbl".
004330 
004340     COPY "plrtlk01.cbl".

