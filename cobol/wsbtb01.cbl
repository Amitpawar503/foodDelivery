000100*--------------------------------------------
000110* wsbtb01.cbl - in-memory block-list table,
000120* loaded once by ORDPOST01 for the block-
000130* eligibility test.
000140*--------------------------------------------
000150 01  WS-BLK-TABLE.
000160     05  WS-BLK-ENTRY OCCURS 1000 TIMES
000170             INDEXED BY WS-BLK-IX.
000180         10  WS-BLK-USER-ID          PIC 9(8).
000190         10  WS-BLK-RST-ID           PIC 9(8).
000200         10  FILLER                  PIC X(4).
000210 
000220 77  WS-BLK-TBL-COUNT                PIC 9(5) COMP.
000230 77  WS-BLK-FOUND-FLAG               PIC X VALUE "N".
000240     88  WS-BLK-WAS-FOUND            VALUE "Y".
