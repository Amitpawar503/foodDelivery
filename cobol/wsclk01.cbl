000100*--------------------------------------------
000110* wsclk01.cbl - working storage copy file for
000120* the batch run clock.  The run timestamp is
000130* supplied by the run's control record -- no
000140* rule in this shop ever calls the system
000150* clock to decide expired/expiring/valid.
000160*--------------------------------------------
000170 01  WS-RUN-TIMESTAMP                PIC 9(14).
000180 01  FILLER REDEFINES WS-RUN-TIMESTAMP.
000190     05  WS-RUN-DATE                 PIC 9(8).
000200     05  WS-RUN-TIME                 PIC 9(6).
000210 
000220 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
000230     05  WS-RUN-YYYY                 PIC 9(4).
000240     05  WS-RUN-MM                   PIC 9(2).
000250     05  WS-RUN-DD                   PIC 9(2).
000260 
000270*--------------------------------------------
000280* WS-EXPIRING-THRESHOLD = run timestamp plus
000290* 24 hours, computed once at program start by
000300* PLCPVAL01's ADD-ONE-DAY-TO-RUN-TIMESTAMP.
000310*--------------------------------------------
000320 01  WS-EXPIRING-THRESHOLD           PIC 9(14).
000330 01  FILLER REDEFINES WS-EXPIRING-THRESHOLD.
000340     05  WS-EXPR-DATE                PIC 9(8).
000350     05  WS-EXPR-TIME                PIC 9(6).
000360 
000370 01  WS-EXPR-DATE-PARTS REDEFINES WS-EXPR-DATE.
000380     05  WS-EXPR-YYYY                PIC 9(4).
000390     05  WS-EXPR-MM                  PIC 9(2).
000400     05  WS-EXPR-DD                  PIC 9(2).
000410 
000420 01  WS-DAYS-IN-MONTH-TABLE.
000430     05  FILLER                      PIC 9(2) VALUE 31.
000440     05  FILLER                      PIC 9(2) VALUE 28.
000450     05  FILLER                      PIC 9(2) VALUE 31.
000460     05  FILLER                      PIC 9(2) VALUE 30.
000470     05  FILLER                      PIC 9(2) VALUE 31.
000480     05  FILLER                      PIC 9(2) VALUE 30.
000490     05  FILLER                      PIC 9(2) VALUE 31.
000500     05  FILLER                      PIC 9(2) VALUE 31.
000510     05  FILLER                      PIC 9(2) VALUE 30.
000520     05  FILLER                      PIC 9(2) VALUE 31.
000530     05  FILLER                      PIC 9(2) VALUE 30.
000540     05  FILLER                      PIC 9(2) VALUE 31.
000550 01  WS-DAYS-IN-MONTH REDEFINES
000560         WS-DAYS-IN-MONTH-TABLE.
000570     05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(2).
000580 
000590 77  WS-DIM-THIS-MONTH               PIC 9(2) COMP.
000600 77  WS-LEAP-QUOTIENT                PIC 9(4) COMP.
000610 77  WS-LEAP-REMAINDER               PIC 9(4) COMP.
000620 77  WS-LEAP-YEAR-FLAG               PIC X VALUE "N".
000630     88  WS-YEAR-IS-LEAP             VALUE "Y".
000640 
000650*--------------------------------------------
000660* Parameter fields for PLCPVAL01's coupon
000670* tests -- set these, PERFORM the test, read
000680* the matching result flag or WS-CPNVAL-CLASS.
000690*--------------------------------------------
000700 77  WS-CPNVAL-ACTIVE                PIC X(1).
000710 77  WS-CPNVAL-EXPIRES               PIC 9(14).
000720 77  WS-CPNVAL-VALID-FLAG            PIC X VALUE "N".
000730     88  WS-CPNVAL-IS-VALID          VALUE "Y".
000740 77  WS-CPNVAL-EXPIRED-FLAG          PIC X VALUE "N".
000750     88  WS-CPNVAL-IS-EXPIRED        VALUE "Y".
000760 77  WS-CPNVAL-EXPIRING-FLAG         PIC X VALUE "N".
000770     88  WS-CPNVAL-IS-EXPIRING       VALUE "Y".
000780 77  WS-CPNVAL-CLASS                 PIC X(8).
000790 
000800*--------------------------------------------
000810* Parameter fields for PLCPVAL01's generic
000820* DATE-IN-RANGE-TEST.  Zero start/end means
000830* that bound is not being tested.
000840*--------------------------------------------
000850 77  WS-DRNG-DATE                    PIC 9(14).
000860 77  WS-DRNG-START                   PIC 9(14).
000870 77  WS-DRNG-END                     PIC 9(14).
000880 77  WS-DRNG-RESULT-FLAG             PIC X VALUE "N".
000890     88  WS-DRNG-IN-RANGE            VALUE "Y".
