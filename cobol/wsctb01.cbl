000100*--------------------------------------------
000110* wsctb01.cbl - in-memory coupon table, loaded
000120* once by ORDPOST01 and searched by coupon
000130* code when a transaction carries one.
000140*--------------------------------------------
000150 01  WS-CPN-TABLE.
000160     05  WS-CPN-ENTRY OCCURS 300 TIMES
000170             INDEXED BY WS-CPN-IX.
000180         10  WS-CPN-CODE             PIC X(12).
000190         10  WS-CPN-DISC-PCT         PIC 9(3).
000200         10  WS-CPN-EXPIRES          PIC 9(14).
000210         10  WS-CPN-ACTIVE           PIC X(1).
000220         10  FILLER                  PIC X(4).
000230 
000240 77  WS-CPN-TBL-COUNT                PIC 9(5) COMP.
000250 77  WS-CPN-FOUND-IX                 PIC 9(5) COMP.
000260 77  WS-CPN-FOUND-FLAG               PIC X VALUE "N".
000270     88  WS-CPN-WAS-FOUND            VALUE "Y".
