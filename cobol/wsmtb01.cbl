000100*--------------------------------------------
000110* wsmtb01.cbl - in-memory meal (menu item)
000120* table, loaded once by ORDPOST01 and searched
000130* once per order line item.
000140*--------------------------------------------
000150 01  WS-MEA-TABLE.
000160     05  WS-MEA-ENTRY OCCURS 2000 TIMES
000170             INDEXED BY WS-MEA-IX.
000180         10  WS-MEA-ID               PIC 9(8).
000190         10  WS-MEA-RST-ID           PIC 9(8).
000200         10  WS-MEA-NAME             PIC X(30).
000210         10  WS-MEA-PRICE            PIC S9(5)V99.
000220         10  FILLER                  PIC X(5).
000230 
000240 77  WS-MEA-TBL-COUNT                PIC 9(5) COMP.
000250 77  WS-MEA-FOUND-IX                 PIC 9(5) COMP.
000260 77  WS-MEA-FOUND-FLAG               PIC X VALUE "N".
000270     88  WS-MEA-WAS-FOUND            VALUE "Y".
000280 77  WS-LOOKUP-MEAL-ID               PIC 9(8).
