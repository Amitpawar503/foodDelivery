000100*--------------------------------------------
000110* wsotb01.cbl - in-memory order table used by
000120* STXAPP01.  The whole ORDER file is loaded,
000130* amended in place by status transactions, and
000140* rewritten in full at close.  Layout mirrors
000150* FDORD01's ORDER-RECORD field for field.
000160*--------------------------------------------
000170 01  WS-ORD-TABLE.
000180     05  WS-ORD-ENTRY OCCURS 2000 TIMES
000190             INDEXED BY WS-ORD-IX.
000200         10  WS-ORD-ID               PIC 9(8).
000210         10  WS-ORD-CUST-ID          PIC 9(8).
000220         10  WS-ORD-RST-ID           PIC 9(8).
000230         10  WS-ORD-DATE             PIC 9(14).
000240         10  WS-ORD-ITEMS-TOTAL      PIC S9(7)V99.
000250         10  WS-ORD-DISCOUNT         PIC S9(7)V99.
000260         10  WS-ORD-TIP              PIC S9(5)V99.
000270         10  WS-ORD-TOTAL            PIC S9(7)V99.
000280         10  WS-ORD-CPN-CODE         PIC X(12).
000290         10  WS-ORD-DISC-PCT         PIC 9(3).
000300         10  WS-ORD-STATUS           PIC X(10).
000310*--------------------------------------------
000320* RECEIVED and CANCELED are final -- mirrors
000330* ORD-STATUS-IS-FINAL on FDORD01's record so
000340* STXAPP01 can gate on the table copy the same
000350* way it would gate on the file record.
000360*--------------------------------------------
000370             88  WS-ORD-STATUS-CANCELED
000380                                      VALUE "CANCELED".
000390             88  WS-ORD-STATUS-RECEIVED
000400                                      VALUE "RECEIVED".
000410             88  WS-ORD-STATUS-IS-FINAL
000420                                      VALUES "RECEIVED" "CANCELED".
000430         10  WS-ORD-ITEM-CNT         PIC 9(2).
000440         10  WS-ORD-ITEM OCCURS 20 TIMES.
000450             15  WS-ORD-ITM-MEAL-ID  PIC 9(8).
000460             15  WS-ORD-ITM-QTY      PIC 9(3).
000470             15  WS-ORD-ITM-PRICE    PIC S9(5)V99.
000480         10  FILLER                  PIC X(4).
000490 
000500 77  WS-ORD-TBL-COUNT                PIC 9(5) COMP.
000510 77  WS-ORD-FOUND-IX                 PIC 9(5) COMP.
000520 77  WS-ORD-FOUND-FLAG               PIC X VALUE "N".
000530     88  WS-ORD-WAS-FOUND            VALUE "Y".
