000100*--------------------------------------------
000110* wsprc01.cbl - working storage parameter
000120* fields for PLPRICE01's pricing paragraphs.
000130* All money math in this shop rounds half-up
000140* to 2 decimals; quantities times 2-decimal
000150* unit prices are exact and need no rounding.
000160*--------------------------------------------
000170 77  WS-PRC-AMOUNT                   PIC S9(7)V99.
000180 77  WS-PRC-PCT                      PIC 9(3).
000190 77  WS-PRC-RESULT                   PIC S9(7)V99.
000200 
000210 77  WS-PRC-PART                     PIC S9(7)V99.
000220 77  WS-PRC-WHOLE                    PIC S9(7)V99.
000230 77  WS-PRC-PERCENTAGE               PIC S9(5)V99.
000240 
000250 77  WS-PRC-TAX-RATE                 PIC 9(3).
000260 77  WS-PRC-TAX-AMOUNT               PIC S9(7)V99.
000270 
000280 77  WS-PRC-FREE-THRESHOLD           PIC S9(7)V99.
000290 77  WS-PRC-BASE-FEE                 PIC S9(5)V99.
000300 77  WS-PRC-DELIVERY-FEE             PIC S9(5)V99.
000310 
000320 77  WS-PRC-ITEM-IX                  PIC 9(2) COMP.
