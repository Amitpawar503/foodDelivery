000100*--------------------------------------------
000110* wsrtb01.cbl - in-memory restaurant table,
000120* loaded once and searched by ORDPOST01,
000130* STXAPP01 (owner lookup) and ORDREG01 (the
000140* register's restaurant header line).
000150*--------------------------------------------
000160 01  WS-RST-TABLE.
000170     05  WS-RST-ENTRY OCCURS 300 TIMES
000180             INDEXED BY WS-RST-IX.
000190         10  WS-RST-ID               PIC 9(8).
000200         10  WS-RST-OWNER-ID         PIC 9(8).
000210         10  WS-RST-NAME             PIC X(30).
000220         10  WS-RST-BLOCKED          PIC X(1).
000230         10  FILLER                  PIC X(5).
000240 
000250 77  WS-RST-TBL-COUNT                PIC 9(5) COMP.
000260 77  WS-RST-FOUND-IX                 PIC 9(5) COMP.
000270 77  WS-RST-FOUND-FLAG               PIC X VALUE "N".
000280     88  WS-RST-WAS-FOUND            VALUE "Y".
000290 77  WS-LOOKUP-RST-ID                PIC 9(8).
