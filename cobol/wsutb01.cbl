000100*--------------------------------------------
000110* wsutb01.cbl - in-memory user table.  The
000120* user master is read once at start of run
000130* (step 1 of the posting flow) and searched
000140* from working storage from then on; the file
000150* is never re-read record by record.
000160*--------------------------------------------
000170 01  WS-USER-TABLE.
000180     05  WS-USER-ENTRY OCCURS 500 TIMES
000190             INDEXED BY WS-USR-IX.
000200         10  WS-USR-ID               PIC 9(8).
000210         10  WS-USR-EMAIL            PIC X(40).
000220         10  WS-USR-NAME             PIC X(30).
000230         10  WS-USR-ROLE             PIC X(8).
000240         10  WS-USR-BLOCKED          PIC X(1).
000250         10  FILLER                  PIC X(5).
000260 
000270 77  WS-USR-TBL-COUNT                PIC 9(5) COMP.
000280 77  WS-USR-FOUND-IX                 PIC 9(5) COMP.
000290 77  WS-USR-FOUND-FLAG               PIC X VALUE "N".
000300     88  WS-USR-WAS-FOUND            VALUE "Y".
000310 77  WS-LOOKUP-USER-ID               PIC 9(8).
